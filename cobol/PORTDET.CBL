000001*===============================================================
000002*  PORTDET - PORTFOLIO DETAIL AND ANALYSIS REPORT
000003*===============================================================
000004 IDENTIFICATION DIVISION.
000005 PROGRAM-ID.  PORTDET.
000006 AUTHOR. R T CARVER.
000007 INSTALLATION. MERIDIAN TRUST INV SVCS.
000008 DATE-WRITTEN. 04/18/86.
000009 DATE-COMPILED. 04/18/86.
000010 SECURITY. NON-CONFIDENTIAL.
000011*
000012*  THIRD STEP OF THE NIGHTLY PORTFOLIO RUN.  READS THE PORTSEL
000013*  PARAMETER CARD TO LEARN WHICH PORTFOLIO WAS REQUESTED, SCANS
000014*  THE PORTXTR WORK FILE BUILT BY PORTMAST FOR THAT PORTFOLIO'S
000015*  POSITIONS, PRINTS A DETAIL LINE PER POSITION PLUS A TOTALS
000016*  AND BEST/WORST-PERFORMER ANALYSIS BLOCK.  A PORTSEL NAME THAT
000017*  MATCHES NO PORTFOLIO IS WRITTEN TO PORTERR AND ENDS THE RUN
000018*  WITH A NON-ZERO RETURN CODE.
000019*-----------------------------------------------------------------
000020* MAINTENANCE HISTORY
000021*   04/18/86  RTC  ORIGINAL PROGRAM.
000022*   02/06/89  JWF  ADDED PORTERR FILE FOR UNMATCHED SELECTIONS,
000023*                  PREVIOUSLY JUST ABENDED.  CR-0261.
000024*   05/14/95  DPS  TOTAL GAIN/LOSS PERCENTAGE NOW ZERO WHEN TOTAL
000025*                  COST IS ZERO RATHER THAN DIVIDE EXCEPTION.
000026*                  CR-0611.
000027*   11/09/98  MLK  Y2K REVIEW - WS-CURRENT-DATE IS REPORT-HEADER
000028*                  DISPLAY ONLY, 6-DIGIT YYMMDD, NOT STORED.
000029*                  CR-1002.
000030*   02/11/04  JWF  STOCK NAME COLUMN NOW CUT-AND-ELLIPSIS
000031*                  TRUNCATED TO WIDTH, AND A ZERO-POSITION
000032*                  SELECTION PRINTS A NONE/NONE ANALYSIS BLOCK
000033*                  INSTEAD OF THE "NOT FOUND" ERROR, CR-1611.
000034*-----------------------------------------------------------------
000035*
000036 ENVIRONMENT DIVISION.
000037 CONFIGURATION SECTION.
000038 SOURCE-COMPUTER. IBM-390.
000039 OBJECT-COMPUTER. IBM-390.
000040 SPECIAL-NAMES.
000041     C01 IS TOP-OF-FORM.
000042 INPUT-OUTPUT SECTION.
000043 FILE-CONTROL.
000044     SELECT XTRFILE
000045     ASSIGN TO PORTXTR
000046       FILE STATUS IS IFCODE.
000047*
000048     SELECT PARMFILE
000049     ASSIGN TO PORTSEL
000050       FILE STATUS IS PFCODE.
000051*
000052     SELECT RPTFILE
000053     ASSIGN TO PDETRPT
000054       FILE STATUS IS RFCODE.
000055*
000056     SELECT ERRFILE
000057     ASSIGN TO PORTERR
000058       FILE STATUS IS EFCODE.
000059*
000060 DATA DIVISION.
000061 FILE SECTION.
000062 FD  XTRFILE
000063     RECORDING MODE IS F
000064     BLOCK CONTAINS 0 RECORDS
000065     RECORD CONTAINS 152 CHARACTERS
000066     DATA RECORD IS XTR-REC.
000067 01  XTR-REC                     PIC X(151).
000068 FD  PARMFILE
000069     RECORDING MODE IS F
000070     BLOCK CONTAINS 0 RECORDS
000071     RECORD CONTAINS 20 CHARACTERS
000072     DATA RECORD IS PARM-REC.
000073 01  PARM-REC                    PIC X(20).
000074 FD  RPTFILE
000075     RECORDING MODE IS F
000076     BLOCK CONTAINS 0 RECORDS
000077     RECORD CONTAINS 133 CHARACTERS
000078     DATA RECORD IS RPT-REC.
000079 01  RPT-REC                     PIC X(133).
000080 FD  ERRFILE
000081     RECORDING MODE IS F
000082     BLOCK CONTAINS 0 RECORDS
000083     RECORD CONTAINS 133 CHARACTERS
000084     DATA RECORD IS ERR-REC.
000085 01  ERR-REC                     PIC X(133).
000086*
000087 WORKING-STORAGE SECTION.
000088 01  FILE-STATUS-CODES.
000089     05  IFCODE                  PIC X(2).
000090         88 CODE-READ-XT  VALUE SPACES.
000091         88 NO-MORE-XTR   VALUE "10".
000092     05  PFCODE                  PIC X(2).
000093         88 CODE-READ-PM  VALUE SPACES.
000094         88 NO-MORE-PARM  VALUE "10".
000095     05  RFCODE                  PIC X(2).
000096         88 CODE-WRITE-RF VALUE SPACES.
000097     05  EFCODE                  PIC X(2).
000098         88 CODE-WRITE-EF VALUE SPACES.
000099     05  FILLER                  PIC X(04).
000100 77  WS-DATE                     PIC 9(6).
000101 01  WS-DATE-X REDEFINES WS-DATE PIC X(6).
000102 01  WS-DATE-SPLIT REDEFINES WS-DATE.
000103     05  WS-CURR-YY               PIC 9(02).
000104     05  WS-CURR-MM               PIC 9(02).
000105     05  WS-CURR-DD               PIC 9(02).
000106 77  WS-PAGE-NUM                  PIC 9(4) VALUE 0.
000107 01  WS-PAGE-NUM-X REDEFINES WS-PAGE-NUM PIC X(4).
000108 77  MORE-RECORDS-SW              PIC X(1) VALUE 'S'.
000109     88 MORE-RECORDS      VALUE 'S'.
000110     88 NO-MORE-RECORDS   VALUE 'N'.
000111 77  SW-FOUND-SELECTION           PIC X(1) VALUE 'N'.
000112     88 FOUND-SELECTION   VALUE 'Y'.
000113     88 NOT-FOUND-SEL     VALUE 'N'.
000114 77  SW-FIRST-MATCH                PIC X(1) VALUE 'Y'.
000115     88 FIRST-MATCH        VALUE 'Y'.
000116     88 NOT-FIRST-MATCH    VALUE 'N'.
000117 01  WS-PARM-PORT-NAME             PIC X(20).
000118 01  COUNTERS-AND-ACCUMULATORS.
000119     05 RECORDS-READ              PIC S9(4) COMP.
000120     05 RECORDS-SELECTED          PIC S9(4) COMP.
000121     05 WS-TOTAL-COST             PIC S9(9)V99 COMP-3.
000122     05 WS-TOTAL-VALUE            PIC S9(9)V99 COMP-3.
000123     05 WS-TOTAL-GAIN-LOSS        PIC S9(9)V99 COMP-3.
000124     05 WS-TOTAL-PCT-GL           PIC S9(5)V99 COMP-3.
000125     05 FILLER                    PIC X(04).
000126 01  WS-BEST-WORST.
000127     05 WS-BEST-SYMBOL            PIC X(6).
000128     05 WS-BEST-PCT               PIC S9(5)V99 COMP-3.
000129     05 WS-WORST-SYMBOL           PIC X(6).
000130     05 WS-WORST-PCT              PIC S9(5)V99 COMP-3.
000131     05 FILLER                    PIC X(04).
000132* NAME COLUMN-WIDTH TRUNCATION WORK AREA, CR-1611
000133 01  WS-TRUNC-WORK.
000134     05 WS-SCAN-FIELD             PIC X(30).
000135     05 WS-SCAN-MAX-LEN           PIC S9(4) COMP.
000136     05 WS-TRIM-LEN               PIC S9(4) COMP.
000137     05 WS-TRUNC-WIDTH            PIC S9(4) COMP.
000138     05 WS-TRUNC-OUT              PIC X(30).
000139     05 FILLER                    PIC X(04).
000140*
000141* PORTFOLIO / POSITION / EXTRACT RECORD LAYOUTS
000142 COPY PORTREC.
000143*
000144 01  WS-REPORT-LINES.
000145     02  HEADER-01.
000146         05  FILLER                PIC X VALUE SPACE.
000147         05  DATE-HEAD01.
000148             10  DATE-HEAD01-YY    PIC X(02).
000149             10  FILLER            PIC X VALUE '/'.
000150             10  DATE-HEAD01-MM    PIC X(02).
000151             10  FILLER            PIC X VALUE '/'.
000152             10  DATE-HEAD01-DD    PIC X(02).
000153         05  FILLER                PIC X(25) VALUE SPACES.
000154         05  FILLER                PIC X(30)
000155             VALUE 'Portfolio Detail Report'.
000156         05  FILLER                PIC X(20) VALUE SPACES.
000157         05  FILLER                PIC X(05) VALUE 'PAGE '.
000158         05  PAGE-HEAD01           PIC Z(3)9.
000159     02  HEADER-02.
000160         05  FILLER                PIC X VALUE SPACE.
000161         05  FILLER                PIC X(10) VALUE 'PORTFOLIO:'.
000162         05  NAME-HEAD02           PIC X(20).
000163         05  FILLER                PIC X(02) VALUE SPACES.
000164         05  FILLER                PIC X(12) VALUE 'DESCRIPTION:'.
000165         05  DESC-HEAD02           PIC X(30).
000166     02  HEADER-03.
000167         05  FILLER                PIC X VALUE SPACE.
000168         05  FILLER                PIC X(07) VALUE 'SYMBOL'.
000169         05  FILLER                PIC X(21) VALUE 'NAME'.
000170         05  FILLER                PIC X(11) VALUE 'QUANTITY'.
000171         05  FILLER                PIC X(16) VALUE 'PURCHASE PRICE'.
000172         05  FILLER                PIC X(16) VALUE 'CURRENT PRICE'.
000173         05  FILLER                PIC X(16) VALUE 'VALUE'.
000174         05  FILLER                PIC X(16) VALUE 'GAIN/LOSS'.
000175         05  FILLER                PIC X(10) VALUE 'GN/LS %'.
000176     02  DETAIL-LINE.
000177         05  FILLER                PIC X VALUE SPACE.
000178         05  DTL-SYMBOL-OU         PIC X(06).
000179         05  FILLER                PIC X VALUE SPACE.
000180         05  DTL-NAME-OU           PIC X(20).
000181         05  FILLER                PIC X VALUE SPACE.
000182         05  DTL-QTY-OU            PIC Z(6)9.
000183         05  FILLER                PIC X(03) VALUE SPACES.
000184         05  DTL-PURCH-OU          PIC $,$$$,$$9.99.
000185         05  FILLER                PIC X VALUE SPACE.
000186         05  DTL-CURR-OU           PIC $,$$$,$$9.99.
000187         05  FILLER                PIC X VALUE SPACE.
000188         05  DTL-VALUE-OU          PIC $,$$$,$$9.99.
000189         05  FILLER                PIC X VALUE SPACE.
000190         05  DTL-GL-OU             PIC -$,$$$,$$9.99.
000191         05  FILLER                PIC X VALUE SPACE.
000192         05  DTL-PCT-OU            PIC -ZZ9.99.
000193         05  FILLER                PIC X VALUE '%'.
000194     02  TOTALS-LINE-01.
000195         05  FILLER                PIC X VALUE SPACE.
000196         05  FILLER                PIC X(13) VALUE 'TOTAL COST:'.
000197         05  TOT-COST-OU           PIC $,$$$,$$$,$$9.99.
000198         05  FILLER                PIC X(05) VALUE SPACES.
000199         05  FILLER                PIC X(15) VALUE 'CURRENT VALUE:'.
000200         05  TOT-VALUE-OU          PIC $,$$$,$$$,$$9.99.
000201     02  TOTALS-LINE-02.
000202         05  FILLER                PIC X VALUE SPACE.
000203         05  FILLER                PIC X(13) VALUE 'GAIN/LOSS:'.
000204         05  TOT-GL-OU             PIC -$,$$$,$$9.99.
000205         05  FILLER                PIC X VALUE '('.
000206         05  TOT-PCT-OU            PIC -ZZ9.99.
000207         05  FILLER                PIC X(02) VALUE '%)'.
000208     02  ANALYSIS-HEAD.
000209         05  FILLER                PIC X VALUE SPACE.
000210         05  FILLER                PIC X(30)
000211             VALUE 'Portfolio Analysis'.
000212     02  ANALYSIS-LINE-BEST.
000213         05  FILLER                PIC X VALUE SPACE.
000214         05  FILLER                PIC X(18)
000215             VALUE 'BEST PERFORMER:  '.
000216         05  BEST-SYM-OU           PIC X(06).
000217         05  FILLER                PIC X(03) VALUE SPACES.
000218         05  BEST-PCT-OU           PIC -ZZ9.99.
000219         05  FILLER                PIC X VALUE '%'.
000220     02  ANALYSIS-LINE-WORST.
000221         05  FILLER                PIC X VALUE SPACE.
000222         05  FILLER                PIC X(18)
000223             VALUE 'WORST PERFORMER: '.
000224         05  WORST-SYM-OU          PIC X(06).
000225         05  FILLER                PIC X(03) VALUE SPACES.
000226         05  WORST-PCT-OU          PIC -ZZ9.99.
000227         05  FILLER                PIC X VALUE '%'.
000228     02  ERR-LINE.
000229         05  FILLER                PIC X VALUE SPACE.
000230         05  FILLER                PIC X(27)
000231             VALUE 'PORTFOLIO SELECTION NOT FOUND - '.
000232         05  ERR-NAME-OU           PIC X(20).
000233*
000234 PROCEDURE DIVISION.
000235     DISPLAY "Init prog PORTDET".
000236     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
000237     PERFORM 100-MAINLINE THRU 100-EXIT
000238             UNTIL NO-MORE-RECORDS.
000239     PERFORM 200-CLEANUP THRU 200-EXIT.
000240     GOBACK.
000241*
000242 000-HOUSEKEEPING.
000243     DISPLAY "HOUSEKEEPING".
000244     MOVE 0 TO WS-TOTAL-COST
000245     MOVE 0 TO WS-TOTAL-VALUE
000246     MOVE 0 TO WS-TOTAL-GAIN-LOSS
000247     MOVE 0 TO WS-TOTAL-PCT-GL
000248     ACCEPT WS-DATE FROM DATE.
000249     OPEN INPUT XTRFILE, PARMFILE.
000250     OPEN OUTPUT RPTFILE.
000251     OPEN OUTPUT ERRFILE.
000252     IF NOT CODE-READ-XT
000253         DISPLAY "ERROR OPENING PORTXTR - " IFCODE
000254         SET NO-MORE-RECORDS TO TRUE
000255         GO TO 000-EXIT
000256     END-IF
000257     IF NOT CODE-READ-PM
000258         DISPLAY "ERROR OPENING PORTSEL - " PFCODE
000259         SET NO-MORE-RECORDS TO TRUE
000260         GO TO 000-EXIT
000261     END-IF
000262     READ PARMFILE INTO WS-PARM-PORT-NAME
000263         AT END
000264             MOVE SPACES TO WS-PARM-PORT-NAME
000265     END-READ
000266     MOVE WS-DATE-X (1:2) TO DATE-HEAD01-YY
000267     MOVE WS-DATE-X (3:2) TO DATE-HEAD01-MM
000268     MOVE WS-DATE-X (5:2) TO DATE-HEAD01-DD
000269     READ XTRFILE INTO PORTFOLIO-EXTRACT-WS
000270         AT END
000271             SET NO-MORE-RECORDS TO TRUE
000272             GO TO 000-EXIT
000273     END-READ
000274     ADD +1 TO RECORDS-READ.
000275 000-EXIT.
000276     EXIT.
000277*
000278 100-MAINLINE.
000279     IF PTX-PORT-NAME NOT = WS-PARM-PORT-NAME
000280         GO TO 100-READ-NEXT
000281     END-IF
000282     SET FOUND-SELECTION TO TRUE
000283     ADD +1 TO RECORDS-SELECTED
000284     IF FIRST-MATCH
000285         MOVE PTX-PORT-NAME TO NAME-HEAD02
000286         MOVE PTX-PORT-DESC TO DESC-HEAD02
000287         ADD 1 TO WS-PAGE-NUM
000288         MOVE WS-PAGE-NUM TO PAGE-HEAD01
000289         WRITE RPT-REC FROM HEADER-01
000290         WRITE RPT-REC FROM HEADER-02
000291         WRITE RPT-REC FROM HEADER-03
000292         MOVE PTX-SYMBOL TO WS-BEST-SYMBOL WS-WORST-SYMBOL
000293         MOVE PTX-PCT-GAIN-LOSS TO WS-BEST-PCT WS-WORST-PCT
000294         SET NOT-FIRST-MATCH TO TRUE
000295     END-IF
000296     IF PTX-HAS-POSITION
000297         PERFORM 120-WRITE-DETAIL-LINE
000298         PERFORM 140-COMPUTE-SELECTED-TOTALS
000299         PERFORM 160-FIND-BEST-WORST
000300     END-IF.
000301 100-READ-NEXT.
000302     READ XTRFILE INTO PORTFOLIO-EXTRACT-WS
000303         AT END
000304             SET NO-MORE-RECORDS TO TRUE
000305             GO TO 100-EXIT
000306     END-READ
000307     ADD +1 TO RECORDS-READ.
000308 100-EXIT.
000309     EXIT.
000310*
000311*---------------------------------------------------------------*
000312* 120-WRITE-DETAIL-LINE                                        *
000313*---------------------------------------------------------------*
000314 120-WRITE-DETAIL-LINE.
000315     MOVE PTX-SYMBOL       TO DTL-SYMBOL-OU
000316     MOVE PTX-NAME         TO WS-SCAN-FIELD
000317     MOVE 20 TO WS-SCAN-MAX-LEN
000318     MOVE 20 TO WS-TRUNC-WIDTH
000319     PERFORM 895-TRUNCATE-TO-WIDTH
000320     MOVE WS-TRUNC-OUT (1:20) TO DTL-NAME-OU
000321     MOVE PTX-QUANTITY     TO DTL-QTY-OU
000322     MOVE PTX-PURCH-PRICE  TO DTL-PURCH-OU
000323     MOVE PTX-CURR-PRICE   TO DTL-CURR-OU
000324     MOVE PTX-CURR-VALUE   TO DTL-VALUE-OU
000325     MOVE PTX-GAIN-LOSS    TO DTL-GL-OU
000326     MOVE PTX-PCT-GAIN-LOSS TO DTL-PCT-OU
000327     WRITE RPT-REC FROM DETAIL-LINE.
000328*
000329*---------------------------------------------------------------*
000330* 895-TRUNCATE-TO-WIDTH - CALLER MOVES THE SOURCE FIELD TO       *
000331* WS-SCAN-FIELD AND SETS WS-SCAN-MAX-LEN/WS-TRUNC-WIDTH FIRST;   *
000332* RESULT COMES BACK IN WS-TRUNC-OUT, CUT TO WIDTH-3 PLUS "..."   *
000333* WHEN THE TRIMMED VALUE IS LONGER THAN THE COLUMN, CR-1611.     *
000334*---------------------------------------------------------------*
000335 895-TRUNCATE-TO-WIDTH.
000336     PERFORM 890-FIND-TRIMMED-LENGTH
000337     IF WS-TRIM-LEN > WS-TRUNC-WIDTH
000338         MOVE SPACES TO WS-TRUNC-OUT
000339         MOVE WS-SCAN-FIELD (1:WS-TRUNC-WIDTH - 3)
000340             TO WS-TRUNC-OUT (1:WS-TRUNC-WIDTH - 3)
000341         MOVE '...' TO WS-TRUNC-OUT (WS-TRUNC-WIDTH - 2:3)
000342     ELSE
000343         MOVE WS-SCAN-FIELD TO WS-TRUNC-OUT
000344     END-IF.
000345*
000346 890-FIND-TRIMMED-LENGTH.
000347     MOVE WS-SCAN-MAX-LEN TO WS-TRIM-LEN
000348     PERFORM 891-BACKSCAN-ONE-CHAR
000349         UNTIL WS-TRIM-LEN = 0
000350         OR WS-SCAN-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
000351*
000352 891-BACKSCAN-ONE-CHAR.
000353     SUBTRACT 1 FROM WS-TRIM-LEN.
000354*
000355*---------------------------------------------------------------*
000356* 140-COMPUTE-SELECTED-TOTALS                                  *
000357*---------------------------------------------------------------*
000358 140-COMPUTE-SELECTED-TOTALS.
000359     ADD PTX-COST-BASIS  TO WS-TOTAL-COST
000360     ADD PTX-CURR-VALUE  TO WS-TOTAL-VALUE
000361     ADD PTX-GAIN-LOSS   TO WS-TOTAL-GAIN-LOSS
000362     IF WS-TOTAL-COST = 0
000363         MOVE 0 TO WS-TOTAL-PCT-GL
000364     ELSE
000365         COMPUTE WS-TOTAL-PCT-GL ROUNDED =
000366             (WS-TOTAL-GAIN-LOSS / WS-TOTAL-COST) * 100
000367     END-IF.
000368*
000369*---------------------------------------------------------------*
000370* 160-FIND-BEST-WORST - TIES KEEP THE EARLIEST POSITION, SO     *
000371* ONLY A STRICTLY GREATER (BEST) OR STRICTLY LESS (WORST) PCT   *
000372* REPLACES THE CURRENT HOLDER.                                  *
000373*---------------------------------------------------------------*
000374 160-FIND-BEST-WORST.
000375     IF PTX-PCT-GAIN-LOSS > WS-BEST-PCT
000376         MOVE PTX-SYMBOL        TO WS-BEST-SYMBOL
000377         MOVE PTX-PCT-GAIN-LOSS TO WS-BEST-PCT
000378     END-IF
000379     IF PTX-PCT-GAIN-LOSS < WS-WORST-PCT
000380         MOVE PTX-SYMBOL        TO WS-WORST-SYMBOL
000381         MOVE PTX-PCT-GAIN-LOSS TO WS-WORST-PCT
000382     END-IF.
000383*
000384*---------------------------------------------------------------*
000385* 150-WRITE-DETAIL-TOTALS / 170-WRITE-ANALYSIS-BLOCK            *
000386*---------------------------------------------------------------*
000387 150-WRITE-DETAIL-TOTALS.
000388     MOVE WS-TOTAL-COST      TO TOT-COST-OU
000389     MOVE WS-TOTAL-VALUE     TO TOT-VALUE-OU
000390     MOVE WS-TOTAL-GAIN-LOSS TO TOT-GL-OU
000391     MOVE WS-TOTAL-PCT-GL    TO TOT-PCT-OU
000392     WRITE RPT-REC FROM TOTALS-LINE-01
000393     WRITE RPT-REC FROM TOTALS-LINE-02.
000394*
000395 170-WRITE-ANALYSIS-BLOCK.
000396     WRITE RPT-REC FROM ANALYSIS-HEAD
000397     IF WS-BEST-SYMBOL = SPACES
000398         MOVE 'NONE' TO BEST-SYM-OU
000399         MOVE 0      TO BEST-PCT-OU
000400     ELSE
000401         MOVE WS-BEST-SYMBOL  TO BEST-SYM-OU
000402         MOVE WS-BEST-PCT     TO BEST-PCT-OU
000403     END-IF
000404     WRITE RPT-REC FROM ANALYSIS-LINE-BEST
000405     IF WS-WORST-SYMBOL = SPACES
000406         MOVE 'NONE' TO WORST-SYM-OU
000407         MOVE 0      TO WORST-PCT-OU
000408     ELSE
000409         MOVE WS-WORST-SYMBOL TO WORST-SYM-OU
000410         MOVE WS-WORST-PCT    TO WORST-PCT-OU
000411     END-IF
000412     WRITE RPT-REC FROM ANALYSIS-LINE-WORST.
000413*
000414 200-CLEANUP.
000415     DISPLAY "CLEAN-UP".
000416     IF FOUND-SELECTION
000417         PERFORM 150-WRITE-DETAIL-TOTALS
000418         PERFORM 170-WRITE-ANALYSIS-BLOCK
000419     ELSE
000420         MOVE WS-PARM-PORT-NAME TO ERR-NAME-OU
000421         WRITE ERR-REC FROM ERR-LINE
000422         MOVE +16 TO RETURN-CODE
000423     END-IF
000424     DISPLAY "-----------------------------------------"
000425     DISPLAY "PORTDET CONTROL COUNTERS"
000426     DISPLAY "-----------------------------------------"
000427     DISPLAY "EXTRACT RECORDS READ ........ " RECORDS-READ
000428     DISPLAY "POSITIONS SELECTED ........... " RECORDS-SELECTED
000429     CLOSE XTRFILE, PARMFILE, RPTFILE, ERRFILE
000430     DISPLAY "NORMAL END OF PROG PORTDET".
000431 200-EXIT.
000432     EXIT.
