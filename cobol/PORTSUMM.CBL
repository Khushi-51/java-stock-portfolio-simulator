000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.  PORTSUMM.
000003 AUTHOR. R T CARVER.
000004 INSTALLATION. MERIDIAN TRUST INV SVCS.
000005 DATE-WRITTEN. 04/02/86.
000006 DATE-COMPILED. 04/02/86.
000007 SECURITY. NON-CONFIDENTIAL.
000008*===============================================================*
000009*  ALL-PORTFOLIOS SUMMARY REPORT                                *
000010*  READS THE PORTXTR WORK FILE WRITTEN BY PORTMAST AND PRINTS  *
000011*  ONE LINE PER PORTFOLIO: SEQUENCE NUMBER, NAME, DESCRIPTION,  *
000012*  STOCK COUNT, TOTAL VALUE AND TOTAL GAIN/LOSS.  SECOND STEP   *
000013*  OF THE NIGHTLY PORTFOLIO RUN.                                *
000014*-----------------------------------------------------------------
000015* MAINTENANCE HISTORY
000016*   04/02/86  RTC  ORIGINAL PROGRAM FOR NIGHTLY PORTFOLIO RUN.
000017*   09/10/87  JWF  ADDED DASHED HEADER SEPARATOR LINE, CR-0233.
000018*   07/19/93  DPS  SIGNED EDIT ON GAIN/LOSS COLUMN SO LOSSES
000019*                  PRINT WITH A LEADING MINUS, CR-0498.
000020*   11/03/98  MLK  Y2K REVIEW - WS-CURRENT-DATE IS A 6-DIGIT
000021*                  YYMMDD FIELD FOR THE REPORT HEADER ONLY, NOT
000022*                  STORED ANYWHERE.  CR-0998.
000023*   02/11/04  JWF  A ZERO-STOCK PORTFOLIO NOW PRINTS WITH ITS
000024*                  COUNTERS HELD AT ZERO INSTEAD OF SHOWING ONE
000025*                  PHANTOM STOCK, CR-1611.
000026*-----------------------------------------------------------------
000027*
000028 ENVIRONMENT DIVISION.
000029 CONFIGURATION SECTION.
000030 SOURCE-COMPUTER. IBM-390.
000031 OBJECT-COMPUTER. IBM-390.
000032 SPECIAL-NAMES.
000033     C01 IS TOP-OF-FORM.
000034 INPUT-OUTPUT SECTION.
000035 FILE-CONTROL.
000036     SELECT XTRFILE ASSIGN TO PORTXTR
000037         FILE STATUS IS FS-XTR-IN.
000038*
000039     SELECT RPTFILE ASSIGN TO PSUMRPT
000040         FILE STATUS IS FS-RPT-OUT.
000041*
000042 DATA DIVISION.
000043 FILE SECTION.
000044 FD  XTRFILE
000045     RECORDING MODE IS F
000046     BLOCK CONTAINS 0 RECORDS
000047     RECORD CONTAINS 152 CHARACTERS
000048     DATA RECORD IS XTR-REC.
000049 01  XTR-REC                          PIC X(151).
000050 FD  RPTFILE
000051     RECORDING MODE IS F
000052     BLOCK CONTAINS 0 RECORDS
000053     RECORD CONTAINS 133 CHARACTERS
000054     DATA RECORD IS RPT-REC.
000055 01  RPT-REC                          PIC X(133).
000056*
000057 WORKING-STORAGE SECTION.
000058*Working Variables
000059 01  WS-CONTADORES.
000060     05  WS-LINE-COUNT            PIC S9(8) COMP SYNC VALUE 0.
000061     05  WS-PORT-LINES-OUT        PIC S9(4) COMP SYNC VALUE 0.
000062     05  WS-NUM-LINES             PIC S9(4) COMP VALUE 61.
000063     05  FILLER                   PIC X(04).
000064*Switches Variables & File Status
000065 01  SW-SWITCHE-VARS.
000066     05  SW-END-FILE              PIC X VALUE '0'.
000067         88 END-FILE                 VALUE '1'.
000068         88 NOT-END                  VALUE '0'.
000069     05  SW-FIRST-RECORD          PIC X VALUE 'Y'.
000070         88 FIRST-RECORD             VALUE 'Y'.
000071         88 NOT-FIRST-RECORD         VALUE 'N'.
000072     05  FS-XTR-IN                PIC X(02).
000073         88 XTRIN-OK                 VALUE '00'.
000074     05  FS-RPT-OUT               PIC X(02).
000075         88 RPTOUT-OK                VALUE '00'.
000076     05  FILLER                   PIC X(04).
000077*Editing and Date Variables
000078 01  WS-CURRENT-DATE               PIC 9(06).
000079 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE PIC X(06).
000080 01  WS-DATE-SPLIT REDEFINES WS-CURRENT-DATE.
000081     05  WS-CURR-YY                PIC 9(02).
000082     05  WS-CURR-MM                PIC 9(02).
000083     05  WS-CURR-DD                PIC 9(02).
000084 01  WS-PAGE-NUM                   PIC 9(04) VALUE 0.
000085 01  WS-PAGE-NUM-X REDEFINES WS-PAGE-NUM PIC X(04).
000086*
000087* PORTFOLIO / POSITION / EXTRACT RECORD LAYOUTS
000088 COPY PORTREC.
000089*
000090* PER-PORTFOLIO ACCUMULATORS, CLEARED AT EACH CONTROL BREAK
000091 01  WS-ACCUM-VARS.
000092     05  WS-CUR-PORT-SEQ           PIC 9(04) VALUE 0.
000093     05  WS-CUR-PORT-NAME          PIC X(20).
000094     05  WS-CUR-PORT-DESC          PIC X(30).
000095     05  WS-STOCK-COUNT            PIC S9(4) COMP VALUE 0.
000096     05  WS-TOTAL-VALUE            PIC S9(9)V99 COMP-3 VALUE 0.
000097     05  WS-TOTAL-GAIN-LOSS        PIC S9(9)V99 COMP-3 VALUE 0.
000098     05  FILLER                    PIC X(04).
000099*
000100* NAME/DESCRIPTION COLUMN-WIDTH TRUNCATION WORK AREA, CR-1611
000101 01  WS-TRUNC-WORK.
000102     05  WS-SCAN-FIELD             PIC X(30).
000103     05  WS-SCAN-MAX-LEN           PIC S9(4) COMP.
000104     05  WS-TRIM-LEN               PIC S9(4) COMP.
000105     05  WS-TRUNC-WIDTH            PIC S9(4) COMP.
000106     05  WS-TRUNC-OUT              PIC X(30).
000107     05  FILLER                    PIC X(04).
000108*
000109* LINES FOR REPORTING
000110 01  WS-REPORT-LINES.
000111     02  HEADER-01.
000112         05  FILLER                 PIC X VALUE SPACE.
000113         05  DATE-HEAD01.
000114             10  DATE-HEAD01-YY     PIC X(02).
000115             10  FILLER             PIC X VALUE '/'.
000116             10  DATE-HEAD01-MM     PIC X(02).
000117             10  FILLER             PIC X VALUE '/'.
000118             10  DATE-HEAD01-DD     PIC X(02).
000119         05  FILLER                 PIC X(35) VALUE SPACES.
000120         05  FILLER                 PIC X(35)
000121             VALUE 'All-Portfolios Summary Report'.
000122     02  HEADER-02.
000123         05  FILLER                 PIC X VALUE SPACE.
000124         05  FILLER                 PIC X(60) VALUE SPACES.
000125         05  FILLER                 PIC X(05) VALUE 'PAGE '.
000126         05  PAGE-HEAD02            PIC Z(3)9.
000127     02  HEADER-03.
000128         05  FILLER                 PIC X VALUE SPACE.
000129         05  FILLER                 PIC X(04) VALUE 'NO.'.
000130         05  FILLER                 PIC X(21) VALUE 'NAME'.
000131         05  FILLER                 PIC X(31) VALUE 'DESCRIPTION'.
000132         05  FILLER                 PIC X(09) VALUE 'STOCKS'.
000133         05  FILLER                 PIC X(17) VALUE 'TOTAL VALUE'.
000134         05  FILLER                 PIC X(17) VALUE 'GAIN/LOSS'.
000135     02  HEADER-04.
000136         05  FILLER                 PIC X VALUE SPACE.
000137         05  FILLER                 PIC X(04) VALUE ALL '-'.
000138         05  FILLER                 PIC X VALUE SPACE.
000139         05  FILLER                 PIC X(20) VALUE ALL '-'.
000140         05  FILLER                 PIC X VALUE SPACE.
000141         05  FILLER                 PIC X(30) VALUE ALL '-'.
000142         05  FILLER                 PIC X VALUE SPACE.
000143         05  FILLER                 PIC X(08) VALUE ALL '-'.
000144         05  FILLER                 PIC X VALUE SPACE.
000145         05  FILLER                 PIC X(16) VALUE ALL '-'.
000146         05  FILLER                 PIC X VALUE SPACE.
000147         05  FILLER                 PIC X(17) VALUE ALL '-'.
000148     02  DETAIL-RECORD.
000149         05  FILLER                 PIC X VALUE SPACE.
000150         05  DTL-SEQ-NO-OU          PIC Z(3)9.
000151         05  FILLER                 PIC X VALUE SPACE.
000152         05  DTL-PORT-NAME-OU       PIC X(20).
000153         05  FILLER                 PIC X VALUE SPACE.
000154         05  DTL-PORT-DESC-OU       PIC X(30).
000155         05  FILLER                 PIC X VALUE SPACE.
000156         05  DTL-STOCK-CNT-OU       PIC Z(7)9.
000157         05  FILLER                 PIC X VALUE SPACE.
000158         05  DTL-TOTAL-VALUE-OU     PIC $,$$$,$$$,$$9.99.
000159         05  FILLER                 PIC X VALUE SPACE.
000160         05  DTL-GAIN-LOSS-OU       PIC -$,$$$,$$9.99.
000161*
000162 PROCEDURE DIVISION.
000163     PERFORM 050-OPEN-FILES.
000164     PERFORM 100-MAINLINE UNTIL END-FILE.
000165     PERFORM 900-TERMINAR.
000166     GOBACK.
000167*
000168*---------------------------------------------------------------*
000169* 050-OPEN-FILES                                                *
000170*---------------------------------------------------------------*
000171 050-OPEN-FILES.
000172     ACCEPT WS-CURRENT-DATE FROM DATE.
000173     OPEN INPUT XTRFILE.
000174     IF NOT XTRIN-OK
000175         DISPLAY 'ERROR OPENING PORTXTR WORK FILE'
000176         DISPLAY 'FILE STATUS = ' FS-XTR-IN
000177         GO TO 990-ERROR
000178     END-IF
000179     OPEN OUTPUT RPTFILE.
000180     IF NOT RPTOUT-OK
000181         DISPLAY 'ERROR OPENING SUMMARY REPORT FILE'
000182         DISPLAY 'FILE STATUS = ' FS-RPT-OUT
000183         GO TO 990-ERROR
000184     END-IF
000185     PERFORM 055-WRITE-REPORT-HEADERS
000186     PERFORM 160-READ-EXTRACT-RECORD.
000187*
000188 055-WRITE-REPORT-HEADERS.
000189     ADD 1 TO WS-PAGE-NUM
000190     MOVE WS-CURRENT-DATE-X (1:2) TO DATE-HEAD01-YY
000191     MOVE WS-CURRENT-DATE-X (3:2) TO DATE-HEAD01-MM
000192     MOVE WS-CURRENT-DATE-X (5:2) TO DATE-HEAD01-DD
000193     MOVE WS-PAGE-NUM TO PAGE-HEAD02
000194     WRITE RPT-REC FROM HEADER-01
000195     WRITE RPT-REC FROM HEADER-02
000196     WRITE RPT-REC FROM HEADER-03
000197     WRITE RPT-REC FROM HEADER-04
000198     MOVE 4 TO WS-NUM-LINES.
000199*
000200*---------------------------------------------------------------*
000201* 100-MAINLINE - CONTROL-BREAK DRIVER.  EACH CHANGE OF          *
000202* PTX-PORT-SEQ CLOSES THE PRIOR PORTFOLIO'S ACCUMULATORS AND    *
000203* PRINTS ITS SUMMARY LINE.                                      *
000204*---------------------------------------------------------------*
000205 100-MAINLINE.
000206     IF FIRST-RECORD
000207         PERFORM 115-START-NEW-PORTFOLIO
000208         SET NOT-FIRST-RECORD TO TRUE
000209     ELSE
000210         IF PTX-PORT-SEQ NOT = WS-CUR-PORT-SEQ
000211             PERFORM 110-PORTFOLIO-BREAK
000212         END-IF
000213     END-IF
000214     PERFORM 130-ADD-TO-ACCUMULATORS
000215     PERFORM 160-READ-EXTRACT-RECORD.
000216*
000217 110-PORTFOLIO-BREAK.
000218     PERFORM 120-WRITE-SUMMARY-LINE
000219     PERFORM 115-START-NEW-PORTFOLIO.
000220*
000221 115-START-NEW-PORTFOLIO.
000222     MOVE PTX-PORT-SEQ  TO WS-CUR-PORT-SEQ
000223     MOVE PTX-PORT-NAME TO WS-CUR-PORT-NAME
000224     MOVE PTX-PORT-DESC TO WS-CUR-PORT-DESC
000225     MOVE 0 TO WS-STOCK-COUNT
000226     MOVE 0 TO WS-TOTAL-VALUE
000227     MOVE 0 TO WS-TOTAL-GAIN-LOSS.
000228*
000229 130-ADD-TO-ACCUMULATORS.
000230     IF PTX-HAS-POSITION
000231         ADD 1              TO WS-STOCK-COUNT
000232         ADD PTX-CURR-VALUE  TO WS-TOTAL-VALUE
000233         ADD PTX-GAIN-LOSS   TO WS-TOTAL-GAIN-LOSS
000234     END-IF.
000235*
000236*---------------------------------------------------------------*
000237* 120-WRITE-SUMMARY-LINE                                        *
000238*---------------------------------------------------------------*
000239 120-WRITE-SUMMARY-LINE.
000240     IF WS-NUM-LINES > 60
000241         PERFORM 055-WRITE-REPORT-HEADERS
000242     END-IF
000243     MOVE WS-CUR-PORT-SEQ  TO DTL-SEQ-NO-OU
000244     MOVE WS-CUR-PORT-NAME TO WS-SCAN-FIELD
000245     MOVE 20 TO WS-SCAN-MAX-LEN
000246     MOVE 20 TO WS-TRUNC-WIDTH
000247     PERFORM 895-TRUNCATE-TO-WIDTH
000248     MOVE WS-TRUNC-OUT (1:20) TO DTL-PORT-NAME-OU
000249     MOVE WS-CUR-PORT-DESC TO WS-SCAN-FIELD
000250     MOVE 30 TO WS-SCAN-MAX-LEN
000251     MOVE 30 TO WS-TRUNC-WIDTH
000252     PERFORM 895-TRUNCATE-TO-WIDTH
000253     MOVE WS-TRUNC-OUT (1:30) TO DTL-PORT-DESC-OU
000254     MOVE WS-STOCK-COUNT   TO DTL-STOCK-CNT-OU
000255     MOVE WS-TOTAL-VALUE   TO DTL-TOTAL-VALUE-OU
000256     MOVE WS-TOTAL-GAIN-LOSS TO DTL-GAIN-LOSS-OU
000257     WRITE RPT-REC FROM DETAIL-RECORD
000258     ADD 1 TO WS-NUM-LINES
000259     ADD 1 TO WS-PORT-LINES-OUT.
000260*
000261*---------------------------------------------------------------*
000262* 895-TRUNCATE-TO-WIDTH - CALLER MOVES THE SOURCE FIELD TO       *
000263* WS-SCAN-FIELD AND SETS WS-SCAN-MAX-LEN/WS-TRUNC-WIDTH FIRST;   *
000264* RESULT COMES BACK IN WS-TRUNC-OUT, CUT TO WIDTH-3 PLUS "..."   *
000265* WHEN THE TRIMMED VALUE IS LONGER THAN THE COLUMN, CR-1611.     *
000266*---------------------------------------------------------------*
000267 895-TRUNCATE-TO-WIDTH.
000268     PERFORM 890-FIND-TRIMMED-LENGTH
000269     IF WS-TRIM-LEN > WS-TRUNC-WIDTH
000270         MOVE SPACES TO WS-TRUNC-OUT
000271         MOVE WS-SCAN-FIELD (1:WS-TRUNC-WIDTH - 3)
000272             TO WS-TRUNC-OUT (1:WS-TRUNC-WIDTH - 3)
000273         MOVE '...' TO WS-TRUNC-OUT (WS-TRUNC-WIDTH - 2:3)
000274     ELSE
000275         MOVE WS-SCAN-FIELD TO WS-TRUNC-OUT
000276     END-IF.
000277*
000278 890-FIND-TRIMMED-LENGTH.
000279     MOVE WS-SCAN-MAX-LEN TO WS-TRIM-LEN
000280     PERFORM 891-BACKSCAN-ONE-CHAR
000281         UNTIL WS-TRIM-LEN = 0
000282         OR WS-SCAN-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
000283*
000284 891-BACKSCAN-ONE-CHAR.
000285     SUBTRACT 1 FROM WS-TRIM-LEN.
000286*
000287 160-READ-EXTRACT-RECORD.
000288     READ XTRFILE INTO PORTFOLIO-EXTRACT-WS
000289         AT END
000290             SET END-FILE TO TRUE
000291         NOT AT END
000292             ADD 1 TO WS-LINE-COUNT
000293     END-READ.
000294*
000295*---------------------------------------------------------------*
000296* 900-TERMINAR - FLUSH THE LAST PORTFOLIO AND CLOSE.            *
000297*---------------------------------------------------------------*
000298 900-TERMINAR.
000299     IF NOT FIRST-RECORD
000300         PERFORM 120-WRITE-SUMMARY-LINE
000301     END-IF
000302     CLOSE XTRFILE, RPTFILE
000303     DISPLAY '----------------------------------------'
000304     DISPLAY 'PORTSUMM CONTROL COUNTERS'
000305     DISPLAY '----------------------------------------'
000306     DISPLAY 'EXTRACT RECORDS READ ....... ' WS-LINE-COUNT
000307     DISPLAY 'PORTFOLIO LINES PRINTED ..... ' WS-PORT-LINES-OUT
000308     DISPLAY 'END PROGR: PORTSUMM'.
000309*
000310 990-ERROR.
000311     MOVE +16 TO RETURN-CODE
000312     GOBACK.
