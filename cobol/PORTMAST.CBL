000001 IDENTIFICATION DIVISION.
000002 PROGRAM-ID.  PORTMAST.
000003 AUTHOR. R T CARVER.
000004 INSTALLATION. MERIDIAN TRUST INV SVCS.
000005 DATE-WRITTEN. 03/11/86.
000006 DATE-COMPILED. 03/11/86.
000007 SECURITY. NON-CONFIDENTIAL.
000008*===============================================================*
000009*  PORTFOLIO MASTER MAINTENANCE                                 *
000010*  LOADS THE PORTFOLIO MASTER FILE, MERGES IN DUPLICATE STOCK   *
000011*  SYMBOLS, REFRESHES CURRENT PRICES FROM THE REFERENCE PRICE   *
000012*  TABLE, RECOMPUTES POSITION VALUES, WRITES THE PORTXTR WORK   *
000013*  FILE CONSUMED BY PORTSUMM/PORTDET/PORTTOP, AND REWRITES THE  *
000014*  MASTER FILE.  FIRST STEP OF THE NIGHTLY PORTFOLIO RUN.       *
000015*-----------------------------------------------------------------
000016* MAINTENANCE HISTORY
000017*   03/11/86  RTC  ORIGINAL PROGRAM FOR NIGHTLY PORTFOLIO RUN.
000018*   08/22/87  JWF  ADDED MERGE-BY-SYMBOL RULE ON LOAD, CR-0219.
000019*   01/09/89  RTC  CORRECTED WEIGHTED AVERAGE PURCHASE PRICE
000020*                  ROUNDING ON MERGE, CR-0301.
000021*   06/30/91  DPS  ADDED PORTXTR WORK FILE FOR DOWNSTREAM STEPS
000022*                  PORTSUMM/PORTDET/PORTTOP, CR-0455.
000023*   02/14/94  DPS  WIDENED STOCK NAME TO 20 CHARACTERS, CR-0512.
000024*   11/03/98  MLK  Y2K REVIEW - WS-CURRENT-DATE IS A 6-DIGIT
000025*                  YYMMDD FIELD, ACCEPTED FROM THE SYSTEM DATE
000026*                  AND NOT WRITTEN TO ANY STORED FILE.  NO
000027*                  CENTURY WINDOW LOGIC REQUIRED.  CR-0998.
000028*   04/27/99  RTC  HANDLE MISSING MASTER FILE ON FIRST RUN AS AN
000029*                  EMPTY PORTFOLIO SET, REQ WR-99-014.
000030*   05/30/01  RTC  REPRICED REFERENCE TABLE, SEE PORTPRC, CR-1077.
000031*   09/18/03  DPS  UNKNOWN SYMBOLS NOW GET A FIXED DEFAULT PRICE
000032*                  INSTEAD OF AN OPERATOR PROMPT, REQ WR-03-061.
000033*   02/11/04  JWF  A ZERO-POSITION PORTFOLIO NOW WRITES ONE
000034*                  HEADER-ONLY PORTXTR RECORD INSTEAD OF NONE,
000035*                  SO PORTSUMM/PORTDET DO NOT DROP IT, CR-1611.
000036*   02/13/04  JWF  ADDED WS-PORT-SEQ-DUMP FOR ABEND-DUMP TRACING
000037*                  OF THE SEQUENCE COUNTER, CR-1611.
000038*   04/02/04  DPS  WIDENED PT-STK-NAME/PTX-NAME TO X(25) SO THE
000039*                  PORTPRC LOOKUP IN 410-LOOKUP-REFERENCE-PRICE
000040*                  STOPS CHOPPING LONG COMPANY NAMES, CR-1629.
000041*   04/02/04  DPS  411-BUILD-UNKNOWN-SYMBOL'S FIXED DEFAULT PRICE
000042*                  PER WR-03-061 WAS MISCODED AS $10,000.00 - A
000043*                  DECIMAL-ALIGNMENT SLIP, NOT THE INTENDED
000044*                  VALUE.  CORRECTED THE LITERAL TO LAND AT THE
000045*                  INTENDED $100.00, CR-1629.
000046*-----------------------------------------------------------------
000047*
000048 ENVIRONMENT DIVISION.
000049 CONFIGURATION SECTION.
000050 SOURCE-COMPUTER. IBM-390.
000051 OBJECT-COMPUTER. IBM-390.
000052 SPECIAL-NAMES.
000053     C01 IS TOP-OF-FORM.
000054 INPUT-OUTPUT SECTION.
000055 FILE-CONTROL.
000056     SELECT PORTIN  ASSIGN TO PORTIN
000057         FILE STATUS IS FS-PORT-IN.
000058*
000059     SELECT PORTOUT ASSIGN TO PORTOUT
000060         FILE STATUS IS FS-PORT-OUT.
000061*
000062     SELECT XTRFILE ASSIGN TO PORTXTR
000063         FILE STATUS IS FS-XTR-OUT.
000064*
000065 DATA DIVISION.
000066 FILE SECTION.
000067 FD  PORTIN
000068     RECORDING MODE IS F
000069     BLOCK CONTAINS 0 RECORDS
000070     RECORD CONTAINS 80 CHARACTERS
000071     DATA RECORD IS PORTIN-REC.
000072 01  PORTIN-REC                       PIC X(80).
000073 FD  PORTOUT
000074     RECORDING MODE IS F
000075     BLOCK CONTAINS 0 RECORDS
000076     RECORD CONTAINS 80 CHARACTERS
000077     DATA RECORD IS PORTOUT-REC.
000078 01  PORTOUT-REC                      PIC X(80).
000079 FD  XTRFILE
000080     RECORDING MODE IS F
000081     BLOCK CONTAINS 0 RECORDS
000082     RECORD CONTAINS 152 CHARACTERS
000083     DATA RECORD IS XTR-REC.
000084 01  XTR-REC                          PIC X(151).
000085*
000086 WORKING-STORAGE SECTION.
000087*Working Variables
000088 01  WS-CONTADORES.
000089     05  WS-LINE-COUNT            PIC S9(8) COMP SYNC VALUE 0.
000090     05  WS-POSITION-COUNT        PIC S9(8) COMP SYNC VALUE 0.
000091     05  WS-REJECT-COUNT          PIC S9(8) COMP SYNC VALUE 0.
000092     05  WS-PORT-SEQ-NUM          PIC S9(8) COMP SYNC VALUE 0.
000093     05  FILLER                   PIC X(04).
000094*DUMP/TRACE VIEW OF THE SEQUENCE COUNTER, CR-1611
000095 01  WS-PORT-SEQ-DUMP REDEFINES WS-CONTADORES.
000096     05  FILLER                   PIC X(12).
000097     05  WS-PORT-SEQ-X            PIC X(04).
000098     05  FILLER                   PIC X(04).
000099*Switches Variables & File Status
000100 01  SW-SWITCHE-VARS.
000101     05  SW-END-FILE              PIC X VALUE '0'.
000102         88 END-FILE                 VALUE '1'.
000103         88 NOT-END                  VALUE '0'.
000104     05  SW-PORT-OPEN             PIC X VALUE 'N'.
000105         88 PORTFOLIO-OPEN           VALUE 'Y'.
000106         88 PORTFOLIO-CLOSED         VALUE 'N'.
000107     05  SW-FOUND-SYMBOL          PIC X VALUE 'N'.
000108         88 SW-FOUND                 VALUE 'Y'.
000109         88 SW-NOT-FOUND             VALUE 'N'.
000110     05  SW-NO-MASTER-FILE        PIC X VALUE 'N'.
000111         88 NO-MASTER-FILE           VALUE 'Y'.
000112     05  FS-PORT-IN               PIC X(02).
000113         88 PORTIN-OK                VALUE '00'.
000114         88 PORTIN-NOT-FOUND         VALUE '35'.
000115     05  FS-PORT-OUT              PIC X(02).
000116         88 PORTOUT-OK               VALUE '00'.
000117     05  FS-XTR-OUT               PIC X(02).
000118         88 XTROUT-OK                VALUE '00'.
000119     05  FILLER                   PIC X(04).
000120*Editing and Date Variables
000121 01  WS-EDIT-VARS.
000122     05  REC-KTR-OUT              PIC Z(7)9.
000123     05  FILLER                   PIC X(04).
000124 01  WS-CURRENT-DATE              PIC 9(06).
000125 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE PIC X(06).
000126 01  WS-DATE-SPLIT REDEFINES WS-CURRENT-DATE.
000127     05  WS-CURR-YY               PIC 9(02).
000128     05  WS-CURR-MM               PIC 9(02).
000129     05  WS-CURR-DD               PIC 9(02).
000130*
000131* PORTFOLIO / POSITION / EXTRACT RECORD LAYOUTS
000132 COPY PORTREC.
000133*
000134* REFERENCE PRICE TABLE
000135 COPY PORTPRC.
000136*
000137* IN-MEMORY PORTFOLIO TABLE - HOLDS THE WHOLE MASTER FILE FOR
000138* THE DURATION OF THE RUN, 50 PORTFOLIOS BY 40 POSITIONS MAX.
000139 01  PORTFOLIO-TABLE.
000140     05  PT-PORT-COUNT        PIC S9(4) COMP VALUE 0.
000141     05  FILLER                   PIC X(04).
000142     05  PORT-ENTRY OCCURS 50 TIMES INDEXED BY PORT-IDX.
000143         10  PT-NAME               PIC X(20).
000144         10  PT-DESC               PIC X(30).
000145         10  PT-POS-COUNT          PIC S9(4) COMP VALUE 0.
000146         10  FILLER                PIC X(04).
000147         10  PT-POSITION OCCURS 40 TIMES INDEXED BY POS-IDX.
000148             15  PT-SYMBOL         PIC X(06).
000149             15  PT-STK-NAME       PIC X(25).
000150             15  PT-QUANTITY       PIC 9(07).
000151             15  PT-PURCH-PRICE    PIC 9(07)V99.
000152             15  PT-CURR-PRICE     PIC 9(07)V99.
000153             15  PT-COST-BASIS     PIC S9(09)V99.
000154             15  PT-CURR-VALUE     PIC S9(09)V99.
000155             15  PT-GAIN-LOSS      PIC S9(09)V99.
000156             15  PT-PCT-GAIN-LOSS  PIC S9(05)V99.
000157             15  FILLER            PIC X(04).
000158*
000159* LINE-PARSING WORK AREA - ONE LOGICAL MASTER-FILE LINE AT A TIME
000160 01  WS-LINE-WORK.
000161     05  WS-LINE-IN               PIC X(80).
000162     05  WS-FIELD-1               PIC X(30).
000163     05  WS-FIELD-2               PIC X(30).
000164     05  WS-FIELD-3               PIC X(10).
000165     05  WS-FIELD-4               PIC X(10).
000166     05  WS-FIELD-5               PIC X(10).
000167     05  WS-FIELD-COUNT           PIC S9(4) COMP.
000168     05  WS-PRICE-WHOLE           PIC 9(07).
000169     05  WS-PRICE-FRAC            PIC 9(02).
000170     05  WS-NEW-SYMBOL            PIC X(06).
000171     05  WS-NEW-STK-NAME          PIC X(25).
000172     05  WS-NEW-QUANTITY          PIC 9(07).
000173     05  WS-NEW-PURCH-PRICE       PIC 9(07)V99.
000174     05  WS-NEW-CURR-PRICE        PIC 9(07)V99.
000175     05  WS-NEW-QTY-TOTAL         PIC 9(08).
000176     05  FILLER                   PIC X(04).
000177*
000178* UNKNOWN-SYMBOL NAME BUILD AREA
000179 01  WS-UNKNOWN-NAME              PIC X(25).
000180*
000181* GENERIC TRAILING-BLANK SCAN - USED WHEN REBUILDING A MASTER-
000182* FILE TEXT LINE SO NAME/DESCRIPTION FIELDS ARE NOT WRITTEN
000183* OUT PADDED WITH TRAILING SPACES.
000184 01  WS-TRIM-WORK.
000185     05  WS-SCAN-FIELD            PIC X(30).
000186     05  WS-SCAN-MAX-LEN          PIC S9(4) COMP.
000187     05  WS-TRIM-LEN              PIC S9(4) COMP.
000188     05  FILLER                   PIC X(04).
000189*
000190* SAVE-STEP WORK AREA
000191 01  WS-SAVE-WORK.
000192     05  WS-LINE-OUT              PIC X(80).
000193     05  WS-DESC-ESCAPE           PIC X(30).
000194     05  WS-NAME-ESCAPE           PIC X(25).
000195     05  WS-QTY-EDIT-OUT          PIC Z(6)9.
000196     05  WS-PRICE-EDIT-OUT        PIC Z(6)9.99.
000197     05  WS-CURR-EDIT-OUT         PIC Z(6)9.99.
000198     05  FILLER                   PIC X(04).
000199*
000200* RUN-TOTAL WORK AREA FOR THE CLOSING STATISTICS BLOCK
000201 01  WS-RUN-TOTALS.
000202     05  WS-GRAND-TOTAL-VALUE     PIC S9(11)V99 VALUE 0.
000203     05  WS-GRAND-TOTAL-COST      PIC S9(11)V99 VALUE 0.
000204     05  WS-GRAND-TOTAL-GAIN      PIC S9(11)V99 VALUE 0.
000205     05  FILLER                   PIC X(04).
000206*
000207 PROCEDURE DIVISION.
000208     PERFORM 100-OPEN-FILES.
000209     PERFORM 150-LOAD-PORTFOLIO-FILE.
000210     PERFORM 400-REFRESH-ALL-PRICES.
000211     PERFORM 510-COMPUTE-PORTFOLIO-TOTALS.
000212     PERFORM 600-WRITE-EXTRACT-RECORDS.
000213     PERFORM 700-SAVE-PORTFOLIO-FILE.
000214     PERFORM 800-TERMINAR.
000215     GOBACK.
000216*
000217*---------------------------------------------------------------*
000218* 100-OPEN-FILES - OPEN THE MASTER INPUT AND THE PORTXTR WORK   *
000219* FILE.  A MISSING MASTER FILE (STATUS 35) IS NOT AN ERROR -    *
000220* THE RUN SIMPLY STARTS WITH AN EMPTY PORTFOLIO SET.  REQ       *
000221* WR-99-014.                                                    *
000222*---------------------------------------------------------------*
000223 100-OPEN-FILES.
000224     ACCEPT WS-CURRENT-DATE FROM DATE.
000225     DISPLAY 'PORTMAST STARTED - RUN DATE ' WS-CURRENT-DATE-X.
000226     OPEN INPUT PORTIN.
000227     IF PORTIN-NOT-FOUND
000228         SET NO-MASTER-FILE TO TRUE
000229         DISPLAY 'NO PRIOR MASTER FILE - EMPTY PORTFOLIO SET'
000230     ELSE
000231         IF NOT PORTIN-OK
000232             DISPLAY 'ERROR OPENING PORTFOLIO MASTER FILE'
000233             DISPLAY 'FILE STATUS = ' FS-PORT-IN
000234             GO TO 900-ERROR
000235         END-IF
000236     END-IF
000237     OPEN OUTPUT XTRFILE.
000238     IF NOT XTROUT-OK
000239         DISPLAY 'ERROR OPENING PORTXTR WORK FILE'
000240         DISPLAY 'FILE STATUS = ' FS-XTR-OUT
000241         GO TO 900-ERROR
000242     END-IF
000243     CONTINUE.
000244*
000245*---------------------------------------------------------------*
000246* 150-LOAD-PORTFOLIO-FILE - STATE-MACHINE READ OF THE MASTER   *
000247* FILE.  SEE 160-PARSE-ONE-LINE FOR THE HEADER/POSITION/---    *
000248* DISPATCH LOGIC.                                               *
000249*---------------------------------------------------------------*
000250 150-LOAD-PORTFOLIO-FILE.
000251     MOVE 0 TO PT-PORT-COUNT.
000252     IF NO-MASTER-FILE
000253         CONTINUE
000254     ELSE
000255         PERFORM 155-READ-PORTFOLIO-LINE
000256         PERFORM 160-PARSE-ONE-LINE UNTIL END-FILE
000257         IF PORTFOLIO-OPEN
000258             PERFORM 180-CLOSE-PORTFOLIO
000259         END-IF
000260         CLOSE PORTIN
000261     END-IF
000262     CONTINUE.
000263*
000264 155-READ-PORTFOLIO-LINE.
000265     READ PORTIN INTO WS-LINE-IN
000266         AT END
000267             SET END-FILE TO TRUE
000268         NOT AT END
000269             ADD 1 TO WS-LINE-COUNT
000270     END-READ.
000271*
000272* DISPATCH EACH LINE: BLANK = IGNORE, '---' = CLOSE PORTFOLIO,
000273* NO PORTFOLIO OPEN = HEADER LINE, OTHERWISE = POSITION LINE.
000274 160-PARSE-ONE-LINE.
000275     IF WS-LINE-IN = SPACES
000276         CONTINUE
000277     ELSE
000278         IF WS-LINE-IN (1:3) = '---'
000279             IF PORTFOLIO-OPEN
000280                 PERFORM 180-CLOSE-PORTFOLIO
000281             END-IF
000282         ELSE
000283             IF PORTFOLIO-CLOSED
000284                 PERFORM 161-OPEN-NEW-PORTFOLIO
000285             ELSE
000286                 PERFORM 170-PARSE-POSITION-LINE
000287             END-IF
000288         END-IF
000289     END-IF
000290     PERFORM 155-READ-PORTFOLIO-LINE.
000291*
000292*---------------------------------------------------------------*
000293* 161-OPEN-NEW-PORTFOLIO - FIRST COMMA SPLITS NAME,DESC.        *
000294*---------------------------------------------------------------*
000295 161-OPEN-NEW-PORTFOLIO.
000296     UNSTRING WS-LINE-IN DELIMITED BY ','
000297         INTO WS-FIELD-1 WS-FIELD-2
000298     END-UNSTRING
000299     PERFORM 162-VALIDATE-HEADER-LINE.
000300*
000301 162-VALIDATE-HEADER-LINE.
000302     IF WS-FIELD-1 = SPACES
000303         DISPLAY 'REJECTED - BLANK PORTFOLIO NAME, LINE '
000304                 WS-LINE-COUNT
000305         ADD 1 TO WS-REJECT-COUNT
000306     ELSE
000307         ADD 1 TO PT-PORT-COUNT
000308         SET PORT-IDX TO PT-PORT-COUNT
000309         MOVE WS-FIELD-1 TO PT-NAME (PORT-IDX)
000310         MOVE WS-FIELD-2 TO WS-DESC-ESCAPE
000311         INSPECT WS-DESC-ESCAPE REPLACING ALL ';' BY ','
000312         MOVE WS-DESC-ESCAPE TO PT-DESC (PORT-IDX)
000313         MOVE 0 TO PT-POS-COUNT (PORT-IDX)
000314         SET PORTFOLIO-OPEN TO TRUE
000315     END-IF
000316     CONTINUE.
000317*
000318*---------------------------------------------------------------*
000319* 170-PARSE-POSITION-LINE - CSV POSITION LINE, AT LEAST 5       *
000320* FIELDS REQUIRED.  BAD LINES ARE COUNTED AND SKIPPED.          *
000321*---------------------------------------------------------------*
000322 170-PARSE-POSITION-LINE.
000323     MOVE 0 TO WS-FIELD-COUNT
000324     UNSTRING WS-LINE-IN DELIMITED BY ','
000325         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
000326              WS-FIELD-4 WS-FIELD-5
000327         TALLYING IN WS-FIELD-COUNT
000328     END-UNSTRING
000329     PERFORM 171-VALIDATE-POSITION-LINE.
000330*
000331 171-VALIDATE-POSITION-LINE.
000332     IF WS-FIELD-COUNT < 5
000333         DISPLAY 'REJECTED - FEWER THAN 5 FIELDS, LINE '
000334                 WS-LINE-COUNT
000335         ADD 1 TO WS-REJECT-COUNT
000336     ELSE
000337         MOVE WS-FIELD-1 TO WS-NEW-SYMBOL
000338         INSPECT WS-NEW-SYMBOL
000339             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000340                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000341         MOVE WS-FIELD-2 TO WS-NEW-STK-NAME
000342         INSPECT WS-NEW-STK-NAME REPLACING ALL ';' BY ','
000343         MOVE WS-FIELD-3 TO WS-NEW-QUANTITY
000344         UNSTRING WS-FIELD-4 DELIMITED BY '.'
000345             INTO WS-PRICE-WHOLE WS-PRICE-FRAC
000346         END-UNSTRING
000347         COMPUTE WS-NEW-PURCH-PRICE =
000348             WS-PRICE-WHOLE + (WS-PRICE-FRAC / 100)
000349         UNSTRING WS-FIELD-5 DELIMITED BY '.'
000350             INTO WS-PRICE-WHOLE WS-PRICE-FRAC
000351         END-UNSTRING
000352         COMPUTE WS-NEW-CURR-PRICE =
000353             WS-PRICE-WHOLE + (WS-PRICE-FRAC / 100)
000354         IF WS-NEW-SYMBOL = SPACES OR WS-NEW-QUANTITY = 0
000355             OR WS-NEW-PURCH-PRICE = 0
000356             DISPLAY 'REJECTED - BLANK SYMBOL OR ZERO '
000357                     'QUANTITY/PRICE, LINE ' WS-LINE-COUNT
000358             ADD 1 TO WS-REJECT-COUNT
000359         ELSE
000360             PERFORM 165-MERGE-OR-APPEND-POSITION
000361         END-IF
000362     END-IF
000363     CONTINUE.
000364*
000365*---------------------------------------------------------------*
000366* 165-MERGE-OR-APPEND-POSITION - MERGE-BY-SYMBOL RULE, CR-0219. *
000367* A MATCHING SYMBOL GETS ITS QUANTITY SUMMED AND ITS PURCHASE   *
000368* PRICE WEIGHT-AVERAGED (ROUNDED); CURRENT PRICE IS LEFT ALONE. *
000369* NO MATCH MEANS THE POSITION IS APPENDED, CR-0301.             *
000370*---------------------------------------------------------------*
000371 165-MERGE-OR-APPEND-POSITION.
000372     SET SW-NOT-FOUND TO TRUE
000373     SET POS-IDX TO 1
000374     PERFORM 166-SEARCH-POSITION-LOOP
000375         UNTIL POS-IDX > PT-POS-COUNT (PORT-IDX) OR SW-FOUND
000376     IF SW-FOUND
000377         PERFORM 167-MERGE-EXISTING-POSITION
000378     ELSE
000379         PERFORM 168-APPEND-NEW-POSITION
000380     END-IF.
000381*
000382 166-SEARCH-POSITION-LOOP.
000383     IF PT-SYMBOL (PORT-IDX POS-IDX) = WS-NEW-SYMBOL
000384         SET SW-FOUND TO TRUE
000385     ELSE
000386         SET POS-IDX UP BY 1
000387     END-IF.
000388*
000389 167-MERGE-EXISTING-POSITION.
000390     COMPUTE WS-NEW-QTY-TOTAL =
000391         PT-QUANTITY (PORT-IDX POS-IDX) + WS-NEW-QUANTITY
000392     COMPUTE PT-PURCH-PRICE (PORT-IDX POS-IDX) ROUNDED =
000393         (PT-QUANTITY (PORT-IDX POS-IDX) *
000394             PT-PURCH-PRICE (PORT-IDX POS-IDX)
000395          + WS-NEW-QUANTITY * WS-NEW-PURCH-PRICE)
000396         / WS-NEW-QTY-TOTAL
000397     MOVE WS-NEW-QTY-TOTAL TO PT-QUANTITY (PORT-IDX POS-IDX).
000398*
000399 168-APPEND-NEW-POSITION.
000400     ADD 1 TO PT-POS-COUNT (PORT-IDX)
000401     SET POS-IDX TO PT-POS-COUNT (PORT-IDX)
000402     MOVE WS-NEW-SYMBOL      TO PT-SYMBOL (PORT-IDX POS-IDX)
000403     MOVE WS-NEW-STK-NAME    TO PT-STK-NAME (PORT-IDX POS-IDX)
000404     MOVE WS-NEW-QUANTITY    TO PT-QUANTITY (PORT-IDX POS-IDX)
000405     MOVE WS-NEW-PURCH-PRICE TO PT-PURCH-PRICE (PORT-IDX POS-IDX)
000406     MOVE WS-NEW-CURR-PRICE  TO PT-CURR-PRICE (PORT-IDX POS-IDX).
000407*
000408 180-CLOSE-PORTFOLIO.
000409     SET PORTFOLIO-CLOSED TO TRUE.
000410*
000411*---------------------------------------------------------------*
000412* 400-REFRESH-ALL-PRICES - CR-1077/WR-03-061.  REPRICE EVERY    *
000413* POSITION IN EVERY PORTFOLIO FROM THE REFERENCE TABLE AND      *
000414* RECOMPUTE ITS VALUE FIGURES.                                  *
000415*---------------------------------------------------------------*
000416 400-REFRESH-ALL-PRICES.
000417     SET PORT-IDX TO 1
000418     PERFORM 401-REFRESH-ONE-PORTFOLIO
000419         UNTIL PORT-IDX > PT-PORT-COUNT.
000420*
000421 401-REFRESH-ONE-PORTFOLIO.
000422     SET POS-IDX TO 1
000423     PERFORM 402-REFRESH-ONE-POSITION
000424         UNTIL POS-IDX > PT-POS-COUNT (PORT-IDX)
000425     SET PORT-IDX UP BY 1.
000426*
000427 402-REFRESH-ONE-POSITION.
000428     PERFORM 410-LOOKUP-REFERENCE-PRICE
000429     PERFORM 500-COMPUTE-POSITION-VALUES
000430     SET POS-IDX UP BY 1.
000431*
000432*---------------------------------------------------------------*
000433* 410-LOOKUP-REFERENCE-PRICE - TABLE IS KEPT ASCENDING BY       *
000434* SYMBOL (SEE PORTPRC) SO SEARCH ALL CAN BE USED.  UNKNOWN      *
000435* SYMBOLS GET THE FIXED DEFAULT PRICE AND A BUILT-UP NAME,      *
000436* WR-03-061.                                                    *
000437*---------------------------------------------------------------*
000438 410-LOOKUP-REFERENCE-PRICE.
000439     SET SW-NOT-FOUND TO TRUE
000440     SEARCH ALL REF-PRICE-ROW
000441         WHEN REF-SYMBOL (REF-IDX) = PT-SYMBOL (PORT-IDX POS-IDX)
000442             MOVE REF-PRICE (REF-IDX)
000443                 TO PT-CURR-PRICE (PORT-IDX POS-IDX)
000444             MOVE REF-NAME (REF-IDX)
000445                 TO PT-STK-NAME (PORT-IDX POS-IDX)
000446             SET SW-FOUND TO TRUE
000447     END-SEARCH
000448     IF SW-NOT-FOUND
000449         PERFORM 411-BUILD-UNKNOWN-SYMBOL
000450     END-IF
000451     CONTINUE.
000452*
000453 411-BUILD-UNKNOWN-SYMBOL.
000454     MOVE SPACES TO WS-UNKNOWN-NAME
000455     STRING 'Unknown Company (' DELIMITED BY SIZE
000456            PT-SYMBOL (PORT-IDX POS-IDX) DELIMITED BY SPACE
000457            ')' DELIMITED BY SIZE
000458         INTO WS-UNKNOWN-NAME
000459     END-STRING
000460     MOVE WS-UNKNOWN-NAME TO PT-STK-NAME (PORT-IDX POS-IDX)
000461     MOVE 100 TO PT-CURR-PRICE (PORT-IDX POS-IDX).
000462*
000463*---------------------------------------------------------------*
000464* 500-COMPUTE-POSITION-VALUES - COST BASIS, CURRENT VALUE,      *
000465* GAIN/LOSS AND PERCENTAGE GAIN/LOSS FOR ONE POSITION.          *
000466*---------------------------------------------------------------*
000467 500-COMPUTE-POSITION-VALUES.
000468     COMPUTE PT-COST-BASIS (PORT-IDX POS-IDX) =
000469         PT-QUANTITY (PORT-IDX POS-IDX) *
000470         PT-PURCH-PRICE (PORT-IDX POS-IDX)
000471     COMPUTE PT-CURR-VALUE (PORT-IDX POS-IDX) =
000472         PT-QUANTITY (PORT-IDX POS-IDX) *
000473         PT-CURR-PRICE (PORT-IDX POS-IDX)
000474     COMPUTE PT-GAIN-LOSS (PORT-IDX POS-IDX) =
000475         PT-CURR-VALUE (PORT-IDX POS-IDX)
000476         - PT-COST-BASIS (PORT-IDX POS-IDX)
000477     IF PT-COST-BASIS (PORT-IDX POS-IDX) = 0
000478         MOVE 0 TO PT-PCT-GAIN-LOSS (PORT-IDX POS-IDX)
000479     ELSE
000480         COMPUTE PT-PCT-GAIN-LOSS (PORT-IDX POS-IDX) ROUNDED =
000481             (PT-GAIN-LOSS (PORT-IDX POS-IDX)
000482                 / PT-COST-BASIS (PORT-IDX POS-IDX)) * 100
000483     END-IF
000484     CONTINUE.
000485*
000486*---------------------------------------------------------------*
000487* 510-COMPUTE-PORTFOLIO-TOTALS - RUN-WIDE FIGURES FOR THE       *
000488* CLOSING STATISTICS BLOCK IN 800-TERMINAR ONLY.                *
000489*---------------------------------------------------------------*
000490 510-COMPUTE-PORTFOLIO-TOTALS.
000491     SET PORT-IDX TO 1
000492     PERFORM 511-ADD-ONE-PORTFOLIO-TOTAL
000493         UNTIL PORT-IDX > PT-PORT-COUNT.
000494*
000495 511-ADD-ONE-PORTFOLIO-TOTAL.
000496     SET POS-IDX TO 1
000497     PERFORM 512-ADD-ONE-POSITION-TOTAL
000498         UNTIL POS-IDX > PT-POS-COUNT (PORT-IDX)
000499     SET PORT-IDX UP BY 1.
000500*
000501 512-ADD-ONE-POSITION-TOTAL.
000502     ADD PT-COST-BASIS (PORT-IDX POS-IDX)  TO WS-GRAND-TOTAL-COST
000503     ADD PT-CURR-VALUE (PORT-IDX POS-IDX)  TO WS-GRAND-TOTAL-VALUE
000504     ADD PT-GAIN-LOSS  (PORT-IDX POS-IDX)  TO WS-GRAND-TOTAL-GAIN
000505     ADD 1 TO WS-POSITION-COUNT
000506     SET POS-IDX UP BY 1.
000507*
000508*---------------------------------------------------------------*
000509* 600-WRITE-EXTRACT-RECORDS - ONE PORTXTR RECORD PER POSITION,  *
000510* CONSUMED BY PORTSUMM, PORTDET AND PORTTOP, CR-0455.  A        *
000511* PORTFOLIO WITH NO POSITIONS STILL GETS ONE HEADER-ONLY        *
000512* RECORD (PTX-NO-POSITION) SO IT IS NOT LOST, CR-1611.          *
000513*---------------------------------------------------------------*
000514 600-WRITE-EXTRACT-RECORDS.
000515     SET PORT-IDX TO 1
000516     PERFORM 601-WRITE-PORTFOLIO-EXTRACT
000517         UNTIL PORT-IDX > PT-PORT-COUNT.
000518*
000519 601-WRITE-PORTFOLIO-EXTRACT.
000520     SET WS-PORT-SEQ-NUM TO PORT-IDX
000521     IF PT-POS-COUNT (PORT-IDX) = 0
000522         PERFORM 603-WRITE-EMPTY-PORTFOLIO-EXTRACT
000523     ELSE
000524         SET POS-IDX TO 1
000525         PERFORM 602-WRITE-POSITION-EXTRACT
000526             UNTIL POS-IDX > PT-POS-COUNT (PORT-IDX)
000527     END-IF
000528     SET PORT-IDX UP BY 1.
000529*
000530 602-WRITE-POSITION-EXTRACT.
000531     MOVE WS-PORT-SEQ-NUM             TO PTX-PORT-SEQ
000532     MOVE PT-NAME (PORT-IDX)          TO PTX-PORT-NAME
000533     MOVE PT-DESC (PORT-IDX)          TO PTX-PORT-DESC
000534     SET PTX-HAS-POSITION TO TRUE
000535     MOVE PT-SYMBOL (PORT-IDX POS-IDX)   TO PTX-SYMBOL
000536     MOVE PT-STK-NAME (PORT-IDX POS-IDX) TO PTX-NAME
000537     MOVE PT-QUANTITY (PORT-IDX POS-IDX) TO PTX-QUANTITY
000538     MOVE PT-PURCH-PRICE (PORT-IDX POS-IDX) TO PTX-PURCH-PRICE
000539     MOVE PT-CURR-PRICE (PORT-IDX POS-IDX)  TO PTX-CURR-PRICE
000540     MOVE PT-COST-BASIS (PORT-IDX POS-IDX)  TO PTX-COST-BASIS
000541     MOVE PT-CURR-VALUE (PORT-IDX POS-IDX)  TO PTX-CURR-VALUE
000542     MOVE PT-GAIN-LOSS (PORT-IDX POS-IDX)   TO PTX-GAIN-LOSS
000543     MOVE PT-PCT-GAIN-LOSS (PORT-IDX POS-IDX)
000544         TO PTX-PCT-GAIN-LOSS
000545     WRITE XTR-REC FROM PORTFOLIO-EXTRACT-WS
000546     SET POS-IDX UP BY 1.
000547*
000548*---------------------------------------------------------------*
000549* 603-WRITE-EMPTY-PORTFOLIO-EXTRACT - A PORTFOLIO WITH NO       *
000550* POSITIONS STILL GETS ONE HEADER-ONLY EXTRACT RECORD SO IT     *
000551* IS NOT SILENTLY DROPPED FROM THE SUMMARY/DETAIL STEPS,        *
000552* REQ CR-1611.                                                  *
000553*---------------------------------------------------------------*
000554 603-WRITE-EMPTY-PORTFOLIO-EXTRACT.
000555     MOVE WS-PORT-SEQ-NUM             TO PTX-PORT-SEQ
000556     MOVE PT-NAME (PORT-IDX)          TO PTX-PORT-NAME
000557     MOVE PT-DESC (PORT-IDX)          TO PTX-PORT-DESC
000558     SET PTX-NO-POSITION TO TRUE
000559     MOVE SPACES                      TO PTX-SYMBOL
000560     MOVE SPACES                      TO PTX-NAME
000561     MOVE 0 TO PTX-QUANTITY
000562     MOVE 0 TO PTX-PURCH-PRICE
000563     MOVE 0 TO PTX-CURR-PRICE
000564     MOVE 0 TO PTX-COST-BASIS
000565     MOVE 0 TO PTX-CURR-VALUE
000566     MOVE 0 TO PTX-GAIN-LOSS
000567     MOVE 0 TO PTX-PCT-GAIN-LOSS
000568     WRITE XTR-REC FROM PORTFOLIO-EXTRACT-WS.
000569*
000570*---------------------------------------------------------------*
000571* 700-SAVE-PORTFOLIO-FILE - REWRITE THE MASTER FILE IN THE      *
000572* SAME TEXT FORMAT IT WAS READ IN, COMMAS RE-ESCAPED TO         *
000573* SEMICOLONS INSIDE NAME/DESCRIPTION, NO TRAILING '---'.        *
000574*---------------------------------------------------------------*
000575 700-SAVE-PORTFOLIO-FILE.
000576     OPEN OUTPUT PORTOUT.
000577     IF NOT PORTOUT-OK
000578         DISPLAY 'ERROR OPENING PORTFOLIO MASTER FOR REWRITE'
000579         DISPLAY 'FILE STATUS = ' FS-PORT-OUT
000580         GO TO 900-ERROR
000581     END-IF
000582     SET PORT-IDX TO 1
000583     PERFORM 705-SAVE-ONE-PORTFOLIO
000584         UNTIL PORT-IDX > PT-PORT-COUNT
000585     CLOSE PORTOUT.
000586*
000587 705-SAVE-ONE-PORTFOLIO.
000588     PERFORM 710-WRITE-HEADER-LINE
000589     SET POS-IDX TO 1
000590     PERFORM 720-WRITE-POSITION-LINE
000591         UNTIL POS-IDX > PT-POS-COUNT (PORT-IDX)
000592     IF PORT-IDX < PT-PORT-COUNT
000593         MOVE '---' TO WS-LINE-OUT
000594         WRITE PORTOUT-REC FROM WS-LINE-OUT
000595     END-IF
000596     SET PORT-IDX UP BY 1.
000597*
000598 710-WRITE-HEADER-LINE.
000599     MOVE SPACES TO WS-LINE-OUT
000600     MOVE PT-DESC (PORT-IDX) TO WS-DESC-ESCAPE
000601     INSPECT WS-DESC-ESCAPE REPLACING ALL ',' BY ';'
000602     MOVE PT-NAME (PORT-IDX) TO WS-SCAN-FIELD
000603     MOVE 20 TO WS-SCAN-MAX-LEN
000604     PERFORM 890-FIND-TRIMMED-LENGTH
000605     STRING WS-SCAN-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
000606            ','                           DELIMITED BY SIZE
000607            WS-DESC-ESCAPE                DELIMITED BY SPACE
000608         INTO WS-LINE-OUT
000609     END-STRING
000610     WRITE PORTOUT-REC FROM WS-LINE-OUT.
000611*
000612 720-WRITE-POSITION-LINE.
000613     MOVE SPACES TO WS-LINE-OUT
000614     MOVE PT-STK-NAME (PORT-IDX POS-IDX) TO WS-NAME-ESCAPE
000615     INSPECT WS-NAME-ESCAPE REPLACING ALL ',' BY ';'
000616     MOVE WS-NAME-ESCAPE TO WS-SCAN-FIELD
000617     MOVE 25 TO WS-SCAN-MAX-LEN
000618     PERFORM 890-FIND-TRIMMED-LENGTH
000619     MOVE PT-QUANTITY (PORT-IDX POS-IDX) TO WS-QTY-EDIT-OUT
000620     MOVE PT-PURCH-PRICE (PORT-IDX POS-IDX)
000621         TO WS-PRICE-EDIT-OUT
000622     MOVE PT-CURR-PRICE (PORT-IDX POS-IDX)
000623         TO WS-CURR-EDIT-OUT
000624     STRING PT-SYMBOL (PORT-IDX POS-IDX) DELIMITED BY SPACE
000625            ','                          DELIMITED BY SIZE
000626            WS-SCAN-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
000627            ','                          DELIMITED BY SIZE
000628            WS-QTY-EDIT-OUT              DELIMITED BY SPACE
000629            ','                          DELIMITED BY SIZE
000630            WS-PRICE-EDIT-OUT            DELIMITED BY SPACE
000631            ','                          DELIMITED BY SIZE
000632            WS-CURR-EDIT-OUT             DELIMITED BY SPACE
000633         INTO WS-LINE-OUT
000634     END-STRING
000635     WRITE PORTOUT-REC FROM WS-LINE-OUT
000636     SET POS-IDX UP BY 1.
000637*
000638*---------------------------------------------------------------*
000639* 890-FIND-TRIMMED-LENGTH - GENERIC BACKWARD BLANK SCAN.  CALLER*
000640* MOVES THE SOURCE FIELD TO WS-SCAN-FIELD AND SETS              *
000641* WS-SCAN-MAX-LEN FIRST; RESULT COMES BACK IN WS-TRIM-LEN.      *
000642*---------------------------------------------------------------*
000643 890-FIND-TRIMMED-LENGTH.
000644     MOVE WS-SCAN-MAX-LEN TO WS-TRIM-LEN
000645     PERFORM 891-BACKSCAN-ONE-CHAR
000646         UNTIL WS-TRIM-LEN = 0
000647         OR WS-SCAN-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
000648*
000649 891-BACKSCAN-ONE-CHAR.
000650     SUBTRACT 1 FROM WS-TRIM-LEN.
000651*
000652*---------------------------------------------------------------*
000653* 800-TERMINAR - CLOSING CONTROL-COUNTER BLOCK AND FILE CLOSE.  *
000654*---------------------------------------------------------------*
000655 800-TERMINAR.
000656     CLOSE XTRFILE.
000657     MOVE WS-LINE-COUNT      TO REC-KTR-OUT
000658     DISPLAY '----------------------------------------'
000659     DISPLAY 'PORTMAST CONTROL COUNTERS'
000660     DISPLAY '----------------------------------------'
000661     DISPLAY 'MASTER LINES READ .......... ' REC-KTR-OUT
000662     MOVE PT-PORT-COUNT      TO REC-KTR-OUT
000663     DISPLAY 'PORTFOLIOS LOADED .......... ' REC-KTR-OUT
000664     MOVE WS-POSITION-COUNT  TO REC-KTR-OUT
000665     DISPLAY 'POSITIONS PRICED ........... ' REC-KTR-OUT
000666     MOVE WS-REJECT-COUNT    TO REC-KTR-OUT
000667     DISPLAY 'LINES REJECTED ............. ' REC-KTR-OUT
000668     DISPLAY 'GRAND TOTAL COST  ' WS-GRAND-TOTAL-COST
000669     DISPLAY 'GRAND TOTAL VALUE ' WS-GRAND-TOTAL-VALUE
000670     DISPLAY 'GRAND TOTAL GAIN  ' WS-GRAND-TOTAL-GAIN
000671     DISPLAY 'END PROGR: PORTMAST'.
000672*
000673 900-ERROR.
000674     MOVE +16 TO RETURN-CODE
000675     GOBACK.
