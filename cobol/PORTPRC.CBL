000001*================================================================*
000002*   PORTPRC  -  REFERENCE PRICE TABLE                           *
000003*================================================================*
000004*  COPY BOOK USED BY PORTMAST ONLY.  TEN-ROW IN-MEMORY TABLE OF  *
000005*  CURRENT MARKET PRICES USED TO REFRESH EACH STOCK POSITION     *
000006*  BEFORE THE PORTFOLIO FIGURES ARE RECOMPUTED.  THE TABLE IS    *
000007*  CARRIED AS LITERAL VALUES BELOW AND RESTRUCTURED BY           *
000008*  REDEFINES INTO THE SEARCHABLE OCCURS FORM - THERE IS NO       *
000009*  PRICE FEED FILE IN THIS RUN.                                  *
000010*------------------------------------------------------------------
000011* MAINTENANCE HISTORY
000012*   04/02/87  JWF  ORIGINAL TEN-SYMBOL PRICE TABLE.
000013*   07/15/93  DPS  RESEQUENCED ASCENDING BY SYMBOL FOR SEARCH.
000014*   11/09/98  MLK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.
000015*   05/30/01  RTC  REPRICED TABLE PER QUOTE SHEET DTD 05/26/01,
000016*                  REQ WR-01-077.
000017*------------------------------------------------------------------
000018*
000019* LITERAL ROW VALUES - EACH ROW IS SYMBOL(6) NAME(25) PRICE(7)
000020* FILLER(2), KEPT ASCENDING BY SYMBOL SO 410-LOOKUP-REFERENCE-
000021* PRICE IN PORTMAST CAN SEARCH ALL STRAIGHT DOWN THE TABLE.
000022 01  REFERENCE-PRICE-LITERALS.
000023     05  FILLER PIC X(40) VALUE 'AAPL  Apple Inc.               0021332  '.
000024     05  FILLER PIC X(40) VALUE 'AMZN  Amazon.com Inc.          0017825  '.
000025     05  FILLER PIC X(40) VALUE 'GOOGL Alphabet Inc.            0017245  '.
000026     05  FILLER PIC X(40) VALUE 'JNJ   Johnson & Johnson        0014795  '.
000027     05  FILLER PIC X(40) VALUE 'JPM   JPMorgan Chase & Co.     0018970  '.
000028     05  FILLER PIC X(40) VALUE 'META  Meta Platforms Inc.      0048515  '.
000029     05  FILLER PIC X(40) VALUE 'MSFT  Microsoft Corporation    0042535  '.
000030     05  FILLER PIC X(40) VALUE 'NFLX  Netflix Inc.             0062455  '.
000031     05  FILLER PIC X(40) VALUE 'TSLA  Tesla Inc.               0017740  '.
000032     05  FILLER PIC X(40) VALUE 'V     Visa Inc.                0027585  '.
000033*
000034* SEARCHABLE FORM OF THE TABLE ABOVE.
000035 01  REFERENCE-PRICE-TABLE REDEFINES REFERENCE-PRICE-LITERALS.
000036     05  REF-PRICE-ROW OCCURS 10 TIMES
000037                 ASCENDING KEY IS REF-SYMBOL
000038                 INDEXED BY REF-IDX.
000039         10  REF-SYMBOL                 PIC X(06).
000040         10  REF-NAME                   PIC X(25).
000041         10  REF-PRICE                  PIC 9(05)V99.
000042         10  FILLER                     PIC X(02).
