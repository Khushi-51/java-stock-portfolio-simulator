000001*===============================================================
000002*  PORTTOP - CROSS-PORTFOLIO TOP PERFORMERS REPORT
000003*===============================================================
000004 IDENTIFICATION DIVISION.
000005 PROGRAM-ID. PORTTOP.
000006 AUTHOR. R T CARVER.
000007 INSTALLATION. MERIDIAN TRUST INV SVCS.
000008 DATE-WRITTEN. 05/02/86.
000009 DATE-COMPILED. 05/02/86.
000010 SECURITY. NON-CONFIDENTIAL.
000011*
000012*  FOURTH AND LAST STEP OF THE NIGHTLY PORTFOLIO RUN.  READS
000013*  EVERY POSITION OF EVERY PORTFOLIO FROM THE PORTXTR WORK FILE
000014*  INTO A RANKING TABLE, SORTS IT DESCENDING BY THE CRITERION
000015*  REQUESTED ON THE PORTTPC PARAMETER CARD (1=PERCENT GAIN/LOSS,
000016*  2=DOLLAR GAIN/LOSS, 3=CURRENT VALUE; ANYTHING ELSE DEFAULTS
000017*  TO PERCENT GAIN/LOSS), AND PRINTS THE TOP N ROWS.
000018*-----------------------------------------------------------------
000019* MAINTENANCE HISTORY
000020*   05/02/86  RTC  ORIGINAL PROGRAM, BUBBLE SORT ON OCCURS TABLE.
000021*   08/30/90  JWF  ADDED CRITERION 3 (CURRENT VALUE), WAS
000022*                  PERCENT/DOLLAR ONLY.  CR-0340.
000023*   03/11/96  DPS  TOP-N OF ZERO OR NEGATIVE ON THE PARM CARD
000024*                  NOW DEFAULTS TO 5 INSTEAD OF PRINTING NOTHING.
000025*                  CR-0702.
000026*   11/16/98  MLK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
000027*                  PROGRAM, HEADER DATE DISPLAY ONLY.  CR-1011.
000028*   02/11/04  JWF  A ZERO-POSITION PORTFOLIO'S HEADER-ONLY
000029*                  PORTXTR RECORD NO LONGER LOADS A PHANTOM
000030*                  RANKING-TABLE ENTRY, AND THE NAME/PORTFOLIO
000031*                  COLUMNS ARE NOW CUT-AND-ELLIPSIS TRUNCATED
000032*                  TO WIDTH, CR-1611.
000033*-----------------------------------------------------------------
000034*
000035 ENVIRONMENT DIVISION.
000036 CONFIGURATION SECTION.
000037 SOURCE-COMPUTER. IBM-390.
000038 OBJECT-COMPUTER. IBM-390.
000039 SPECIAL-NAMES.
000040     C01 IS TOP-OF-FORM.
000041 INPUT-OUTPUT SECTION.
000042 FILE-CONTROL.
000043     SELECT XTRFILE
000044     ASSIGN TO PORTXTR
000045       FILE STATUS IS IFCODE.
000046*
000047     SELECT PARMFILE
000048     ASSIGN TO PORTTPC
000049       FILE STATUS IS PFCODE.
000050*
000051     SELECT RPTFILE
000052     ASSIGN TO PTOPRPT
000053       FILE STATUS IS RFCODE.
000054*
000055 DATA DIVISION.
000056 FILE SECTION.
000057 FD  XTRFILE
000058     RECORDING MODE IS F
000059     BLOCK CONTAINS 0 RECORDS
000060     RECORD CONTAINS 152 CHARACTERS
000061     DATA RECORD IS XTR-REC.
000062 01  XTR-REC                     PIC X(151).
000063 FD  PARMFILE
000064     RECORDING MODE IS F
000065     BLOCK CONTAINS 0 RECORDS
000066     RECORD CONTAINS 10 CHARACTERS
000067     DATA RECORD IS PARM-REC.
000068 01  PARM-REC.
000069     05  PARM-CRITERION          PIC 9(1).
000070     05  PARM-TOP-N              PIC S9(3).
000071     05  FILLER                  PIC X(06).
000072 FD  RPTFILE
000073     RECORDING MODE IS F
000074     BLOCK CONTAINS 0 RECORDS
000075     RECORD CONTAINS 133 CHARACTERS
000076     DATA RECORD IS RPT-REC.
000077 01  RPT-REC                     PIC X(133).
000078*
000079 WORKING-STORAGE SECTION.
000080 01  FILE-STATUS-CODES.
000081     05  IFCODE                  PIC X(2).
000082         88 CODE-READ-XT  VALUE SPACES.
000083         88 NO-MORE-XTR   VALUE "10".
000084     05  PFCODE                  PIC X(2).
000085         88 CODE-READ-PM  VALUE SPACES.
000086     05  RFCODE                  PIC X(2).
000087         88 CODE-WRITE-RF VALUE SPACES.
000088     05  FILLER                  PIC X(04).
000089 77  WS-DATE                     PIC 9(6).
000090 01  WS-DATE-X REDEFINES WS-DATE PIC X(6).
000091 01  WS-DATE-SPLIT REDEFINES WS-DATE.
000092     05  WS-CURR-YY               PIC 9(02).
000093     05  WS-CURR-MM               PIC 9(02).
000094     05  WS-CURR-DD               PIC 9(02).
000095 77  WS-PAGE-NUM                  PIC 9(4) VALUE 0.
000096 01  WS-PAGE-NUM-X REDEFINES WS-PAGE-NUM PIC X(4).
000097 77  MORE-RECORDS-SW              PIC X(1) VALUE 'S'.
000098     88 MORE-RECORDS      VALUE 'S'.
000099     88 NO-MORE-RECORDS   VALUE 'N'.
000100 01  WS-SELECTION-VARS.
000101     05  WS-CRITERION             PIC 9(1) VALUE 1.
000102         88  CRIT-PCT-GAIN-LOSS       VALUE 1.
000103         88  CRIT-DOLLAR-GAIN-LOSS    VALUE 2.
000104         88  CRIT-CURRENT-VALUE       VALUE 3.
000105     05  WS-TOP-N                 PIC S9(3) VALUE 5.
000106     05  FILLER                   PIC X(04).
000107 01  COUNTERS-AND-ACCUMULATORS.
000108     05 RECORDS-READ              PIC S9(4) COMP.
000109     05 WS-RANK-COUNT             PIC S9(4) COMP VALUE 0.
000110     05 WS-PRINT-COUNT            PIC S9(4) COMP VALUE 0.
000111     05 WS-I                      PIC S9(4) COMP.
000112     05 WS-J                      PIC S9(4) COMP.
000113     05 WS-LAST-IDX               PIC S9(4) COMP.
000114     05 FILLER                    PIC X(04).
000115*
000116* NAME/PORTFOLIO COLUMN-WIDTH TRUNCATION WORK AREA, CR-1611
000117 01  WS-TRUNC-WORK.
000118     05 WS-SCAN-FIELD             PIC X(30).
000119     05 WS-SCAN-MAX-LEN           PIC S9(4) COMP.
000120     05 WS-TRIM-LEN               PIC S9(4) COMP.
000121     05 WS-TRUNC-WIDTH            PIC S9(4) COMP.
000122     05 WS-TRUNC-OUT              PIC X(30).
000123     05 FILLER                    PIC X(04).
000124*
000125* PORTFOLIO / POSITION / EXTRACT RECORD LAYOUTS
000126 COPY PORTREC.
000127*
000128* IN-MEMORY RANKING TABLE - ONE ENTRY PER POSITION ACROSS EVERY
000129* PORTFOLIO ON THE PORTXTR WORK FILE.  WS-RNK-SORT-KEY HOLDS
000130* WHICHEVER OF THE THREE CRITERION VALUES WAS REQUESTED SO THE
000131* SORT PASS NEVER HAS TO RE-TEST THE CRITERION SWITCH.
000132 01  RANKING-TABLE.
000133     05  FILLER                   PIC X(04).
000134     05  RNK-ENTRY OCCURS 501 TIMES INDEXED BY RNK-IDX.
000135         10  RNK-SYMBOL            PIC X(06).
000136         10  RNK-NAME              PIC X(20).
000137         10  RNK-PORT-NAME         PIC X(20).
000138         10  RNK-PURCH-PRICE       PIC 9(07)V99.
000139         10  RNK-CURR-PRICE        PIC 9(07)V99.
000140         10  RNK-GAIN-LOSS         PIC S9(09)V99.
000141         10  RNK-PCT-GAIN-LOSS     PIC S9(05)V99.
000142         10  RNK-CURR-VALUE        PIC S9(09)V99.
000143         10  RNK-SORT-KEY          PIC S9(11)V99.
000144*
000145 01  WS-REPORT-LINES.
000146     02  HEADER-01.
000147         05  FILLER                PIC X VALUE SPACE.
000148         05  DATE-HEAD01.
000149             10  DATE-HEAD01-YY    PIC X(02).
000150             10  FILLER            PIC X VALUE '/'.
000151             10  DATE-HEAD01-MM    PIC X(02).
000152             10  FILLER            PIC X VALUE '/'.
000153             10  DATE-HEAD01-DD    PIC X(02).
000154         05  FILLER                PIC X(30) VALUE SPACES.
000155         05  FILLER                PIC X(25)
000156             VALUE 'Top Performers Report'.
000157         05  FILLER                PIC X(15) VALUE SPACES.
000158         05  FILLER                PIC X(05) VALUE 'PAGE '.
000159         05  PAGE-HEAD01           PIC Z(3)9.
000160     02  HEADER-02.
000161         05  FILLER                PIC X VALUE SPACE.
000162         05  FILLER                PIC X(05) VALUE 'RANK'.
000163         05  FILLER                PIC X(07) VALUE 'SYMBOL'.
000164         05  FILLER                PIC X(21) VALUE 'NAME'.
000165         05  FILLER                PIC X(21) VALUE 'PORTFOLIO'.
000166         05  FILLER                PIC X(16) VALUE 'PURCHASE PRICE'.
000167         05  FILLER                PIC X(16) VALUE 'CURRENT PRICE'.
000168         05  FILLER                PIC X(16) VALUE 'GAIN/LOSS'.
000169         05  FILLER                PIC X(10) VALUE 'GN/LS %'.
000170     02  DETAIL-LINE.
000171         05  FILLER                PIC X VALUE SPACE.
000172         05  DTL-RANK-OU           PIC Z(3)9.
000173         05  FILLER                PIC X VALUE SPACE.
000174         05  DTL-SYMBOL-OU         PIC X(06).
000175         05  FILLER                PIC X VALUE SPACE.
000176         05  DTL-NAME-OU           PIC X(20).
000177         05  FILLER                PIC X VALUE SPACE.
000178         05  DTL-PORT-NAME-OU      PIC X(20).
000179         05  FILLER                PIC X VALUE SPACE.
000180         05  DTL-PURCH-OU          PIC $,$$$,$$9.99.
000181         05  FILLER                PIC X VALUE SPACE.
000182         05  DTL-CURR-OU           PIC $,$$$,$$9.99.
000183         05  FILLER                PIC X VALUE SPACE.
000184         05  DTL-GL-OU             PIC -$,$$$,$$9.99.
000185         05  FILLER                PIC X VALUE SPACE.
000186         05  DTL-PCT-OU            PIC -ZZ9.99.
000187         05  FILLER                PIC X VALUE '%'.
000188*
000189 PROCEDURE DIVISION.
000190     DISPLAY "Init prog PORTTOP".
000191     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
000192     PERFORM 100-MAINLINE THRU 100-EXIT
000193             UNTIL NO-MORE-RECORDS.
000194     PERFORM 200-SORT-RANKING-TABLE THRU 200-EXIT.
000195     PERFORM 300-WRITE-TOP-N THRU 300-EXIT.
000196     PERFORM 900-TERMINAR.
000197     GOBACK.
000198*
000199 000-HOUSEKEEPING.
000200     DISPLAY "HOUSEKEEPING".
000201     ACCEPT WS-DATE FROM DATE.
000202     OPEN INPUT XTRFILE, PARMFILE.
000203     OPEN OUTPUT RPTFILE.
000204     MOVE WS-DATE-X (1:2) TO DATE-HEAD01-YY
000205     MOVE WS-DATE-X (3:2) TO DATE-HEAD01-MM
000206     MOVE WS-DATE-X (5:2) TO DATE-HEAD01-DD
000207     READ PARMFILE
000208         AT END
000209             CONTINUE
000210         NOT AT END
000211             MOVE PARM-CRITERION TO WS-CRITERION
000212             MOVE PARM-TOP-N     TO WS-TOP-N
000213     END-READ
000214     PERFORM 250-APPLY-TOP-N-DEFAULT
000215     ADD 1 TO WS-PAGE-NUM
000216     MOVE WS-PAGE-NUM TO PAGE-HEAD01
000217     WRITE RPT-REC FROM HEADER-01
000218     WRITE RPT-REC FROM HEADER-02
000219     READ XTRFILE INTO PORTFOLIO-EXTRACT-WS
000220         AT END
000221             SET NO-MORE-RECORDS TO TRUE
000222             GO TO 000-EXIT
000223     END-READ
000224     ADD +1 TO RECORDS-READ.
000225 000-EXIT.
000226     EXIT.
000227*
000228*---------------------------------------------------------------*
000229* 250-APPLY-TOP-N-DEFAULT                                       *
000230*---------------------------------------------------------------*
000231 250-APPLY-TOP-N-DEFAULT.
000232     IF WS-TOP-N NOT GREATER THAN 0
000233         MOVE 5 TO WS-TOP-N
000234     END-IF.
000235*
000236*---------------------------------------------------------------*
000237* 100-MAINLINE / 100-LOAD-RANKING-TABLE                         *
000238*---------------------------------------------------------------*
000239 100-MAINLINE.
000240     IF PTX-HAS-POSITION AND WS-RANK-COUNT < 500
000241         ADD 1 TO WS-RANK-COUNT
000242         SET RNK-IDX TO WS-RANK-COUNT
000243         PERFORM 110-LOAD-ONE-ENTRY
000244     END-IF
000245     PERFORM 100-READ-NEXT.
000246 100-READ-NEXT.
000247     READ XTRFILE INTO PORTFOLIO-EXTRACT-WS
000248         AT END
000249             SET NO-MORE-RECORDS TO TRUE
000250             GO TO 100-EXIT
000251     END-READ
000252     ADD +1 TO RECORDS-READ.
000253 100-EXIT.
000254     EXIT.
000255*
000256 110-LOAD-ONE-ENTRY.
000257     MOVE PTX-SYMBOL        TO RNK-SYMBOL (RNK-IDX)
000258     MOVE PTX-NAME          TO RNK-NAME (RNK-IDX)
000259     MOVE PTX-PORT-NAME     TO RNK-PORT-NAME (RNK-IDX)
000260     MOVE PTX-PURCH-PRICE   TO RNK-PURCH-PRICE (RNK-IDX)
000261     MOVE PTX-CURR-PRICE    TO RNK-CURR-PRICE (RNK-IDX)
000262     MOVE PTX-GAIN-LOSS     TO RNK-GAIN-LOSS (RNK-IDX)
000263     MOVE PTX-PCT-GAIN-LOSS TO RNK-PCT-GAIN-LOSS (RNK-IDX)
000264     MOVE PTX-CURR-VALUE    TO RNK-CURR-VALUE (RNK-IDX)
000265     EVALUATE TRUE
000266         WHEN CRIT-DOLLAR-GAIN-LOSS
000267             MOVE PTX-GAIN-LOSS  TO RNK-SORT-KEY (RNK-IDX)
000268         WHEN CRIT-CURRENT-VALUE
000269             MOVE PTX-CURR-VALUE TO RNK-SORT-KEY (RNK-IDX)
000270         WHEN OTHER
000271             MOVE PTX-PCT-GAIN-LOSS TO RNK-SORT-KEY (RNK-IDX)
000272     END-EVALUATE.
000273*
000274*---------------------------------------------------------------*
000275* 200-SORT-RANKING-TABLE - DESCENDING BUBBLE SORT ON             *
000276* RNK-SORT-KEY.  TABLE IS AT MOST 500 ENTRIES SO A BUBBLE SORT   *
000277* IS PLENTY FAST FOR A NIGHTLY BATCH STEP.                       *
000278*---------------------------------------------------------------*
000279 200-SORT-RANKING-TABLE.
000280     IF WS-RANK-COUNT < 2
000281         GO TO 200-EXIT
000282     END-IF
000283     MOVE WS-RANK-COUNT TO WS-LAST-IDX
000284     PERFORM 210-SORT-ONE-PASS
000285         VARYING WS-I FROM 1 BY 1
000286         UNTIL WS-I > WS-RANK-COUNT - 1.
000287 200-EXIT.
000288     EXIT.
000289*
000290 210-SORT-ONE-PASS.
000291     PERFORM 220-SORT-COMPARE
000292         VARYING WS-J FROM 1 BY 1
000293         UNTIL WS-J > WS-RANK-COUNT - WS-I.
000294*
000295 220-SORT-COMPARE.
000296     IF RNK-SORT-KEY (WS-J) < RNK-SORT-KEY (WS-J + 1)
000297         PERFORM 230-SWAP-ENTRIES
000298     END-IF.
000299*
000300 230-SWAP-ENTRIES.
000301     MOVE RNK-ENTRY (WS-J)     TO RNK-ENTRY (501)
000302     MOVE RNK-ENTRY (WS-J + 1) TO RNK-ENTRY (WS-J)
000303     MOVE RNK-ENTRY (501)      TO RNK-ENTRY (WS-J + 1).
000304*
000305*---------------------------------------------------------------*
000306* 300-WRITE-TOP-N                                                *
000307*---------------------------------------------------------------*
000308 300-WRITE-TOP-N.
000309     IF WS-RANK-COUNT = 0
000310         GO TO 300-EXIT
000311     END-IF
000312     PERFORM 310-WRITE-ONE-RANK
000313         VARYING WS-I FROM 1 BY 1
000314         UNTIL WS-I > WS-TOP-N OR WS-I > WS-RANK-COUNT.
000315 300-EXIT.
000316     EXIT.
000317*
000318 310-WRITE-ONE-RANK.
000319     MOVE WS-I                    TO DTL-RANK-OU
000320     MOVE RNK-SYMBOL (WS-I)        TO DTL-SYMBOL-OU
000321     MOVE RNK-NAME (WS-I)          TO WS-SCAN-FIELD
000322     MOVE 20 TO WS-SCAN-MAX-LEN
000323     MOVE 20 TO WS-TRUNC-WIDTH
000324     PERFORM 895-TRUNCATE-TO-WIDTH
000325     MOVE WS-TRUNC-OUT (1:20)      TO DTL-NAME-OU
000326     MOVE RNK-PORT-NAME (WS-I)     TO WS-SCAN-FIELD
000327     MOVE 20 TO WS-SCAN-MAX-LEN
000328     MOVE 20 TO WS-TRUNC-WIDTH
000329     PERFORM 895-TRUNCATE-TO-WIDTH
000330     MOVE WS-TRUNC-OUT (1:20)      TO DTL-PORT-NAME-OU
000331     MOVE RNK-PURCH-PRICE (WS-I)   TO DTL-PURCH-OU
000332     MOVE RNK-CURR-PRICE (WS-I)    TO DTL-CURR-OU
000333     MOVE RNK-GAIN-LOSS (WS-I)     TO DTL-GL-OU
000334     MOVE RNK-PCT-GAIN-LOSS (WS-I) TO DTL-PCT-OU
000335     WRITE RPT-REC FROM DETAIL-LINE
000336     ADD 1 TO WS-PRINT-COUNT.
000337*
000338*---------------------------------------------------------------*
000339* 895-TRUNCATE-TO-WIDTH - CALLER MOVES THE SOURCE FIELD TO       *
000340* WS-SCAN-FIELD AND SETS WS-SCAN-MAX-LEN/WS-TRUNC-WIDTH FIRST;   *
000341* RESULT COMES BACK IN WS-TRUNC-OUT, CUT TO WIDTH-3 PLUS "..."   *
000342* WHEN THE TRIMMED VALUE IS LONGER THAN THE COLUMN, CR-1611.     *
000343*---------------------------------------------------------------*
000344 895-TRUNCATE-TO-WIDTH.
000345     PERFORM 890-FIND-TRIMMED-LENGTH
000346     IF WS-TRIM-LEN > WS-TRUNC-WIDTH
000347         MOVE SPACES TO WS-TRUNC-OUT
000348         MOVE WS-SCAN-FIELD (1:WS-TRUNC-WIDTH - 3)
000349             TO WS-TRUNC-OUT (1:WS-TRUNC-WIDTH - 3)
000350         MOVE '...' TO WS-TRUNC-OUT (WS-TRUNC-WIDTH - 2:3)
000351     ELSE
000352         MOVE WS-SCAN-FIELD TO WS-TRUNC-OUT
000353     END-IF.
000354*
000355 890-FIND-TRIMMED-LENGTH.
000356     MOVE WS-SCAN-MAX-LEN TO WS-TRIM-LEN
000357     PERFORM 891-BACKSCAN-ONE-CHAR
000358         UNTIL WS-TRIM-LEN = 0
000359         OR WS-SCAN-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
000360*
000361 891-BACKSCAN-ONE-CHAR.
000362     SUBTRACT 1 FROM WS-TRIM-LEN.
000363*
000364*---------------------------------------------------------------*
000365* 900-TERMINAR                                                  *
000366*---------------------------------------------------------------*
000367 900-TERMINAR.
000368     CLOSE XTRFILE, PARMFILE, RPTFILE
000369     DISPLAY "-----------------------------------------"
000370     DISPLAY "PORTTOP CONTROL COUNTERS"
000371     DISPLAY "-----------------------------------------"
000372     DISPLAY "EXTRACT RECORDS READ ........ " RECORDS-READ
000373     DISPLAY "POSITIONS RANKED ............. " WS-RANK-COUNT
000374     DISPLAY "ROWS PRINTED .................. " WS-PRINT-COUNT
000375     DISPLAY "NORMAL END OF PROG PORTTOP".
