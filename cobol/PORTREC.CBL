000001*================================================================*
000002*   PORTREC  -  PORTFOLIO / POSITION RECORD LAYOUTS              *
000003*================================================================*
000004*  COPY BOOK USED BY PORTMAST, PORTSUMM, PORTDET AND PORTTOP.    *
000005*  HOLDS THE PORTFOLIO HEADER, THE STOCK POSITION (WITH ITS      *
000006*  FOUR COMPUTED VALUE FIELDS) AND THE FLAT EXTRACT RECORD       *
000007*  PASSED BETWEEN THE BATCH STEPS ON THE PORTXTR WORK FILE.      *
000008*------------------------------------------------------------------
000009* MAINTENANCE HISTORY
000010*   03/11/86  JWF  ORIGINAL COPY BOOK FOR PORTFOLIO VALUATION RUN.
000011*   09/02/87  JWF  ADDED COST-BASIS/CURR-VALUE/GAIN-LOSS GROUP.
000012*   06/19/91  RTC  ADDED PCT-GAIN-LOSS, REQ CR-1042.
000013*   02/14/94  DPS  WIDENED STK-NAME TO X(20) PER AUDIT CR-1188.
000014*   11/03/98  MLK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.
000015*   04/27/99  RTC  ADDED PORTFOLIO-EXTRACT-WS FOR JOB-STEP WORK
000016*                  FILE, REQ WR-99-014.
000017*   03/22/00  DPS  ADDED PTX-POSITION-IND SO AN EMPTY PORTFOLIO
000018*                  CAN FLOW THROUGH AS ONE HEADER-ONLY EXTRACT
000019*                  RECORD INSTEAD OF DROPPING OUT OF THE RUN,
000020*                  REQ CR-1611.
000021*   04/02/04  DPS  WIDENED STK-NAME/PTX-NAME TO X(25) TO MATCH
000022*                  PORTPRC REF-NAME - THE OLD X(20) WAS QUIETLY
000023*                  CHOPPING THE RIGHT END OFF LONGER COMPANY
000024*                  NAMES ON PRICE REFRESH, REQ CR-1629.  RECORD
000025*                  CONTAINS ON PORTXTR MOVES FROM 151 TO 152.
000026*------------------------------------------------------------------
000027*
000028* PORTFOLIO HEADER LINE  (NAME,DESCRIPTION)
000029 01  PORTFOLIO-HEADER-WS.
000030     05  PORT-NAME                      PIC X(20).
000031     05  PORT-DESC                      PIC X(30).
000032     05  FILLER                         PIC X(05).
000033*
000034* STOCK POSITION LINE (SYMBOL,NAME,QTY,PURCH-PRICE,CURR-PRICE)
000035* PLUS THE FOUR VALUES COMPUTED EACH TIME A POSITION IS PRICED
000036 01  STOCK-POSITION-WS.
000037     05  STK-SYMBOL                     PIC X(06).
000038     05  STK-NAME                       PIC X(25).
000039     05  STK-QUANTITY                   PIC 9(07).
000040     05  STK-PURCH-PRICE                PIC 9(07)V99.
000041     05  STK-CURR-PRICE                 PIC 9(07)V99.
000042     05  STK-COMPUTED-VALUES.
000043         10  COST-BASIS                 PIC S9(09)V99.
000044         10  CURR-VALUE                 PIC S9(09)V99.
000045         10  GAIN-LOSS                  PIC S9(09)V99.
000046         10  PCT-GAIN-LOSS              PIC S9(05)V99.
000047     05  FILLER                         PIC X(04).
000048*
000049* FLAT EXTRACT RECORD WRITTEN BY PORTMAST AND READ BY THE
000050* SUMMARY, DETAIL/ANALYSIS AND TOP-PERFORMERS STEPS.
000051 01  PORTFOLIO-EXTRACT-WS.
000052     05  PTX-PORT-SEQ                   PIC 9(04).
000053     05  PTX-PORT-NAME                  PIC X(20).
000054     05  PTX-PORT-DESC                  PIC X(30).
000055     05  PTX-POSITION-IND                PIC X(01).
000056         88  PTX-HAS-POSITION               VALUE 'Y'.
000057         88  PTX-NO-POSITION                VALUE 'N'.
000058     05  PTX-SYMBOL                     PIC X(06).
000059     05  PTX-NAME                       PIC X(25).
000060     05  PTX-QUANTITY                   PIC 9(07).
000061     05  PTX-PURCH-PRICE                PIC 9(07)V99.
000062     05  PTX-CURR-PRICE                 PIC 9(07)V99.
000063     05  PTX-COST-BASIS                 PIC S9(09)V99.
000064     05  PTX-CURR-VALUE                 PIC S9(09)V99.
000065     05  PTX-GAIN-LOSS                  PIC S9(09)V99.
000066     05  PTX-PCT-GAIN-LOSS              PIC S9(05)V99.
000067     05  FILLER                         PIC X(01).
